000010******************************************************************
000020* Copybook: PEDCAB
000030* Autor....: A. RAFFUL
000040* Data.....: 18/04/1989
000050* Objetivo.: Layout do registro de CABECALHO DE PEDIDO recebido
000060*            do modulo de vendas para o lote de expedicao.
000070*            Um registro por pedido, arquivo sequencial de
000080*            entrada (EXPDCAB).
000090******************************************************************
000100*
000110 01  REG-CAB-PEDIDO.
000120     05  COD-PEDIDO              PIC X(20).
000130     05  NUM-PEDIDO-CLI          PIC X(20).
000140     05  DAT-EMBARQUE            PIC 9(08).
000150     05  DAT-EMBARQUE-R REDEFINES DAT-EMBARQUE.
000160         10  DAT-EMB-AAAA        PIC 9(04).
000170         10  DAT-EMB-MM          PIC 9(02).
000180         10  DAT-EMB-DD          PIC 9(02).
000190     05  COD-TRANSP              PIC X(04).
000200     05  NIV-SERVICO             PIC X(15).
000210     05  NUM-CONTA-CLI           PIC X(15).
000220*-----------------------------------------------------------------
000230* RESERVADO PARA EXPANSAO FUTURA DO LAYOUT (NAO USADO)
000240*-----------------------------------------------------------------
000250     05  FILLER                  PIC X(06).
000260*
