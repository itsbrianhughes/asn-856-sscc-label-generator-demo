000010******************************************************************
000020* Author: A. RAFFUL
000030* Installation: CD - CENTRO DE DISTRIBUICAO
000040* Date-Written: 26/04/1989
000050* Date-Compiled:
000060* Security: USO INTERNO - EXPEDICAO
000070* Purpose: COMANDO DE VALIDACAO/RELATORIO DO PEDIDO DE EXPEDICAO -
000080*          CHAMA A VALIDACAO DO PEDIDO (EXPD0110) E, SE O PEDIDO
000090*          ESTIVER OK, IMPRIME UM RESUMO (CABECALHO, UMA LINHA POR
000100*          ITEM E OS TOTAIS DE UNIDADES E PESO); SE A VALIDACAO
000110*          REJEITAR O PEDIDO, IMPRIME SOMENTE A MENSAGEM DE ERRO.
000120*          NAO EMPACOTA NEM GERA ASN/ETIQUETA - E SO UM COMANDO DE
000130*          CONFERENCIA, RODADO ANTES DO LOTE COMPLETO (EXPD0000).
000140* Alteracoes:
000150*    26/04/1989 AR CT-0391 PROGRAMA ORIGINAL, NOS MOLDES DO
000160*               RELATORIO DE PRECOS DE PRODUTO (SCMP0410) - CABE-
000170*               CALHO, LINHA DE DETALHE POR ITEM E RODAPE DE
000180*               TOTAIS, SEM SORT POIS OS ITENS JA VEM NA ORDEM DE
000190*               DIGITACAO DENTRO DE WA-TAB-ITEM.
000200*    28/04/1989 AR CT-0391 QUANDO O PEDIDO E REJEITADO, O
000210*               RELATORIO PASSA A TRAZER A MENSAGEM DE ERRO DE
000220*               WA-MSG-ERRO EM VEZ DE SAIR SEM GRAVAR NADA.
000230*    16/05/1991 AR CT-0452 ACRESCIDOS OS TOTAIS DE UNIDADES E PESO
000240*               DO PEDIDO NO RODAPE DO RELATORIO.
000250*    09/01/1999 JPS CT-0899 REVISAO PARA VIRADA DO SECULO - DATA
000260*               DE EMBARQUE (WA-DAT-EMBARQUE) JA TRAFEGA COM
000270*               SECULO (CCYYMMDD), NENHUM AJUSTE DE PROGRAMA
000280*               NECESSARIO.
000290*    02/10/2004 MLC CT-1065 TRANSPORTADORA EM BRANCO PASSA A
000300*               IMPRIMIR "N/A" NO CABECALHO, EM VEZ DE FICAR
000310*               VAZIA.
000320******************************************************************
000330*
000340 IDENTIFICATION DIVISION.
000350 PROGRAM-ID.    EXPD0160.
000360 AUTHOR.        A. RAFFUL.
000370 INSTALLATION.  CD - CENTRO DE DISTRIBUICAO.
000380 DATE-WRITTEN.  26/04/1989.
000390 DATE-COMPILED.
000400 SECURITY.      USO INTERNO - EXPEDICAO.
000410*
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SOURCE-COMPUTER.    IBM-370.
000450 OBJECT-COMPUTER.    IBM-370.
000460 SPECIAL-NAMES.
000470     CLASS LETRA-MAIUSCULA IS "A" THRU "Z".
000480*
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510*
000520     SELECT ARQ-RELATORIO ASSIGN TO "EXPDREL"
000530          ORGANIZATION   IS LINE SEQUENTIAL
000540          ACCESS         IS SEQUENTIAL
000550          FILE STATUS    IS WS-FS-RELATORIO.
000560*
000570 DATA DIVISION.
000580 FILE SECTION.
000590*
000600*-----------------------------------------------------------------
000610* OS TRES ARQUIVOS DE ENTRADA (CABECALHO/ENDERECO/ITEM) SAO LIDOS
000620* DENTRO DA SUBROTINA DE VALIDACAO (EXPD0110) - ESTE PROGRAMA SO
000630* ABRE E LE O RELATORIO DE SAIDA.
000640*-----------------------------------------------------------------
000650 FD  ARQ-RELATORIO.
000660 01  REG-RELATORIO                 PIC X(80).
000670*
000680 WORKING-STORAGE SECTION.
000690*
000700 77  WS-FS-RELATORIO                PIC X(02).
000710     88  WS-FS-REL-OK                VALUE "00".
000720*
000730 01  WS-INDICES-ENDERECO.
000740     05  WS-IDX-ORIGEM              PIC 9(01) COMP VALUE 1.
000750     05  WS-IDX-DESTINO             PIC 9(01) COMP VALUE 2.
000760     05  FILLER                     PIC X(04).
000770*
000780 01  WS-NOME-TRANSP                 PIC X(15).
000790 01  WS-DATA-EMB-EDITADA            PIC X(10).
000800*
000810*-----------------------------------------------------------------
000820* DATA DE EMBARQUE TAMBEM VISTA COMO UM SO CAMPO NUMERICO, PARA
000830* DETECTAR LOTE SEM DATA (ZERADA) ANTES DE MONTAR O CABECALHO -
000840* MESMA TECNICA DO GERADOR DE ETIQUETA (EXPD0150).
000850*-----------------------------------------------------------------
000860 01  WS-DATA-EMB-NUM.
000870     05  WS-DATA-EMB-NUM-AAAA        PIC 9(04).
000880     05  WS-DATA-EMB-NUM-MM          PIC 9(02).
000890     05  WS-DATA-EMB-NUM-DD          PIC 9(02).
000900     05  FILLER                     PIC X(04).
000910 01  WS-DATA-EMB-NUM-R REDEFINES WS-DATA-EMB-NUM
000920                                  PIC 9(08).
000930*
000940*-----------------------------------------------------------------
000950* TOTAIS DO PEDIDO - ACUMULADOS LINHA A LINHA NO LACO DE DETALHE,
000960* COM O PESO VISTO TAMBEM PELA FORMA EDITADA PARA O RODAPE.
000970*-----------------------------------------------------------------
000980 01  WS-TOTAIS-PEDIDO.
000990     05  WS-TOT-UNIDADES            PIC 9(08) COMP VALUE ZERO.
001000     05  FILLER                     PIC X(04).
001010*
001020 01  WS-TOT-PESO                    PIC 9(09)V99 VALUE ZERO.
001030 01  WS-TOT-PESO-R REDEFINES WS-TOT-PESO.
001040     05  WS-TOT-PESO-INTEIRO        PIC 9(09).
001050     05  WS-TOT-PESO-DECIMAL        PIC 99.
001060*
001070 01  WS-TOT-UNIDADES-ED             PIC ZZZZZZZ9.
001080 01  WS-TOT-PESO-ED                 PIC ZZZZZZZZ9.99.
001090*
001100*-----------------------------------------------------------------
001110* LINHAS DO RELATORIO - CABECALHO, DETALHE DE ITEM E RODAPE DE
001120* TOTAIS, NOS MOLDES DAS LINHAS DO RELATORIO DE PRECOS.
001130*-----------------------------------------------------------------
001140 01  WS-REL-TITULO.
001150     05  FILLER                     PIC X(01) VALUE SPACES.
001160     05  FILLER                     PIC X(30)
001170                         VALUE "RELATORIO DE VALIDACAO DO PED".
001180     05  FILLER                     PIC X(03) VALUE "IDO".
001190     05  FILLER                     PIC X(46) VALUE SPACES.
001200*
001210 01  WS-REL-ERRO.
001220     05  FILLER                     PIC X(01) VALUE SPACES.
001230     05  FILLER                     PIC X(14)
001240                            VALUE "PEDIDO REJEITA".
001250     05  FILLER                     PIC X(02) VALUE "DO".
001260     05  FILLER                     PIC X(01) VALUE "-".
001270     05  WS-REL-ERRO-TXT            PIC X(60) VALUE SPACES.
001280     05  FILLER                     PIC X(02) VALUE SPACES.
001290*
001300 01  WS-REL-CAB-1.
001310     05  FILLER                     PIC X(01) VALUE SPACES.
001320     05  FILLER                     PIC X(08) VALUE "PEDIDO: ".
001330     05  WS-REL-COD-PEDIDO          PIC X(20) VALUE SPACES.
001340     05  FILLER                     PIC X(05) VALUE "  PO:".
001350     05  WS-REL-NUM-PEDIDO-CLI      PIC X(20) VALUE SPACES.
001360     05  FILLER                     PIC X(05) VALUE SPACES.
001370     05  FILLER                     PIC X(09) VALUE "EMBARQUE:".
001380     05  WS-REL-DATA-EMB            PIC X(10) VALUE SPACES.
001390     05  FILLER                     PIC X(02) VALUE SPACES.
001400*
001410 01  WS-REL-CAB-2.
001420     05  FILLER                     PIC X(01) VALUE SPACES.
001430     05  FILLER                     PIC X(09) VALUE "ORIGEM.: ".
001440     05  WS-REL-ORIGEM              PIC X(54) VALUE SPACES.
001450     05  FILLER                     PIC X(16) VALUE SPACES.
001460*
001470 01  WS-REL-CAB-3.
001480     05  FILLER                     PIC X(01) VALUE SPACES.
001490     05  FILLER                     PIC X(09) VALUE "DESTINO: ".
001500     05  WS-REL-DESTINO             PIC X(54) VALUE SPACES.
001510     05  FILLER                     PIC X(16) VALUE SPACES.
001520*
001530 01  WS-REL-CAB-4.
001540     05  FILLER                     PIC X(01) VALUE SPACES.
001550     05  FILLER                     PIC X(11) VALUE "TRANSPORTA:".
001560     05  WS-REL-TRANSP              PIC X(15) VALUE SPACES.
001570     05  FILLER                     PIC X(04) VALUE SPACES.
001580     05  FILLER                     PIC X(14)
001590                            VALUE "QTDE DE ITENS:".
001600     05  WS-REL-QTD-ITENS           PIC ZZZZ9 VALUE ZEROS.
001610     05  FILLER                     PIC X(31) VALUE SPACES.
001620*
001630 01  WS-REL-BRANCO.
001640     05  FILLER                     PIC X(80) VALUE SPACES.
001650*
001660 01  WS-REL-DET-TIT.
001670     05  FILLER                     PIC X(01) VALUE SPACES.
001680     05  FILLER                     PIC X(04) VALUE "LIN.".
001690     05  FILLER                     PIC X(02) VALUE SPACES.
001700     05  FILLER                     PIC X(03) VALUE "SKU".
001710     05  FILLER                     PIC X(14) VALUE SPACES.
001720     05  FILLER                     PIC X(09) VALUE "DESCRICAO".
001730     05  FILLER                     PIC X(23) VALUE SPACES.
001740     05  FILLER                     PIC X(03) VALUE "QTD".
001750     05  FILLER                     PIC X(05) VALUE SPACES.
001760     05  FILLER                     PIC X(03) VALUE "UN.".
001770     05  FILLER                     PIC X(04) VALUE SPACES.
001780     05  FILLER                     PIC X(09) VALUE "PESO UNIT".
001790*
001800 01  WS-REL-DET-ITEM.
001810     05  FILLER                     PIC X(01) VALUE SPACES.
001820     05  WS-REL-NUM-ITEM            PIC ZZZ9 VALUE ZEROS.
001830     05  FILLER                     PIC X(02) VALUE SPACES.
001840     05  WS-REL-COD-SKU             PIC X(15) VALUE SPACES.
001850     05  FILLER                     PIC X(02) VALUE SPACES.
001860     05  WS-REL-DESC-ITEM           PIC X(30) VALUE SPACES.
001870     05  WS-REL-QTD-ITEM            PIC ZZZZZZ9 VALUE ZEROS.
001880     05  FILLER                     PIC X(02) VALUE SPACES.
001890     05  WS-REL-UNID-MEDIDA         PIC X(02) VALUE SPACES.
001900     05  FILLER                     PIC X(03) VALUE SPACES.
001910     05  WS-REL-PESO-UNIT           PIC ZZ9.99 VALUE SPACES.
001920*
001930 01  WS-REL-TOT-1.
001940     05  FILLER                     PIC X(01) VALUE SPACES.
001950     05  FILLER                     PIC X(80) VALUE ALL "-".
001960*
001970 01  WS-REL-TOT-2.
001980     05  FILLER                     PIC X(01) VALUE SPACES.
001990     05  FILLER                     PIC X(16)
002000                            VALUE "TOTAL UNIDADES: ".
002010     05  WS-REL-TOT-UNID            PIC X(08) VALUE SPACES.
002020     05  FILLER                     PIC X(05) VALUE SPACES.
002030     05  FILLER                     PIC X(13)
002040                            VALUE "TOTAL PESO:  ".
002050     05  WS-REL-TOT-PESO            PIC X(10) VALUE SPACES.
002060     05  FILLER                     PIC X(27) VALUE SPACES.
002070*
002080 LINKAGE SECTION.
002090*
002100     COPY EXPDARE.
002110*
002120 PROCEDURE DIVISION USING WA-AREA-LOTE.
002130*
002140 MAIN-PROCEDURE.
002150*
002160     PERFORM P100-INICIALIZA      THRU P100-FIM.
002170*
002180     IF WA-RETORNO-OK
002190         PERFORM P200-LOCALIZA-ENDERECOS THRU P200-FIM
002200         PERFORM P300-IMPRIME-CABECALHO  THRU P300-FIM
002210         PERFORM P400-IMPRIME-ITEM       THRU P400-FIM
002220             VARYING WA-IDX-ITEM FROM 1 BY 1
002230             UNTIL WA-IDX-ITEM > WA-QTD-ITENS-PEDIDO
002240         PERFORM P500-IMPRIME-TOTAIS     THRU P500-FIM
002250     ELSE
002260         PERFORM P600-IMPRIME-ERRO       THRU P600-FIM
002270     END-IF.
002280*
002290     PERFORM P900-FIM.
002300*
002310     GOBACK.
002320*
002330 P100-INICIALIZA.
002340*
002350     MOVE ZERO                    TO WS-TOT-UNIDADES.
002360     MOVE ZERO                    TO WS-TOT-PESO.
002370*
002380     OPEN OUTPUT ARQ-RELATORIO.
002390     IF NOT WS-FS-REL-OK
002400         DISPLAY "EXPD0160 - ERRO NA ABERTURA DO RELATORIO - FS: "
002410                 WS-FS-RELATORIO
002420         MOVE 95                  TO WA-COD-RETORNO
002430         PERFORM P900-FIM
002440     END-IF.
002450*
002460     CALL "EXPD0110"              USING WA-AREA-LOTE.
002470*
002480 P100-FIM.
002490*
002500 P200-LOCALIZA-ENDERECOS.
002510*
002520     MOVE 1                       TO WS-IDX-ORIGEM.
002530     MOVE 2                       TO WS-IDX-DESTINO.
002540     IF WA-END-DESTINO(1)
002550         MOVE 2                   TO WS-IDX-ORIGEM
002560         MOVE 1                   TO WS-IDX-DESTINO
002570     END-IF.
002580*
002590 P200-FIM.
002600*
002610 P300-IMPRIME-CABECALHO.
002620*
002630     WRITE REG-RELATORIO          FROM WS-REL-TITULO.
002640     WRITE REG-RELATORIO          FROM WS-REL-BRANCO.
002650*
002660     MOVE WA-COD-PEDIDO           TO WS-REL-COD-PEDIDO.
002670     MOVE WA-NUM-PEDIDO-CLI        TO WS-REL-NUM-PEDIDO-CLI.
002680*
002690     MOVE WA-DAT-EMB-AAAA         TO WS-DATA-EMB-NUM-AAAA.
002700     MOVE WA-DAT-EMB-MM           TO WS-DATA-EMB-NUM-MM.
002710     MOVE WA-DAT-EMB-DD           TO WS-DATA-EMB-NUM-DD.
002720*
002730     IF WS-DATA-EMB-NUM-R = ZERO
002740         MOVE "DATA NAO INFORMADA" TO WS-DATA-EMB-EDITADA
002750     ELSE
002760         MOVE WA-DAT-EMB-DD           TO WS-DATA-EMB-EDITADA(1:2)
002770         MOVE "/"                     TO WS-DATA-EMB-EDITADA(3:1)
002780         MOVE WA-DAT-EMB-MM           TO WS-DATA-EMB-EDITADA(4:2)
002790         MOVE "/"                     TO WS-DATA-EMB-EDITADA(6:1)
002800         MOVE WA-DAT-EMB-AAAA         TO WS-DATA-EMB-EDITADA(7:4)
002810     END-IF.
002820     MOVE WS-DATA-EMB-EDITADA     TO WS-REL-DATA-EMB.
002830     WRITE REG-RELATORIO          FROM WS-REL-CAB-1.
002840*
002850     IF WA-UF-ENDER(WS-IDX-ORIGEM) IS NOT LETRA-MAIUSCULA
002860         MOVE "??"                TO WA-UF-ENDER(WS-IDX-ORIGEM)
002870     END-IF.
002880     STRING WA-NOME-ENDER(WS-IDX-ORIGEM) ", "
002890            WA-CIDADE-ENDER(WS-IDX-ORIGEM) ", "
002900            WA-UF-ENDER(WS-IDX-ORIGEM)  INTO WS-REL-ORIGEM.
002910     WRITE REG-RELATORIO          FROM WS-REL-CAB-2.
002920*
002930     IF WA-UF-ENDER(WS-IDX-DESTINO) IS NOT LETRA-MAIUSCULA
002940         MOVE "??"                TO WA-UF-ENDER(WS-IDX-DESTINO)
002950     END-IF.
002960     STRING WA-NOME-ENDER(WS-IDX-DESTINO) ", "
002970            WA-CIDADE-ENDER(WS-IDX-DESTINO) ", "
002980            WA-UF-ENDER(WS-IDX-DESTINO) INTO WS-REL-DESTINO.
002990     WRITE REG-RELATORIO          FROM WS-REL-CAB-3.
003000*
003010     PERFORM P310-MAPEIA-TRANSP   THRU P310-FIM.
003020     MOVE WS-NOME-TRANSP          TO WS-REL-TRANSP.
003030     MOVE WA-QTD-ITENS-PEDIDO     TO WS-REL-QTD-ITENS.
003040     WRITE REG-RELATORIO          FROM WS-REL-CAB-4.
003050     WRITE REG-RELATORIO          FROM WS-REL-BRANCO.
003060*
003070     WRITE REG-RELATORIO          FROM WS-REL-DET-TIT.
003080     WRITE REG-RELATORIO          FROM WS-REL-TOT-1.
003090*
003100 P300-FIM.
003110*
003120*-----------------------------------------------------------------
003130* TRANSPORTADORA EM BRANCO NO CABECALHO DO PEDIDO SAI COMO "N/A"
003140* NO RELATORIO - CT-1065.
003150*-----------------------------------------------------------------
003160 P310-MAPEIA-TRANSP.
003170*
003180     IF WA-COD-TRANSP = SPACES
003190         MOVE "N/A"                TO WS-NOME-TRANSP
003200     ELSE
003210         MOVE WA-COD-TRANSP        TO WS-NOME-TRANSP
003220     END-IF.
003230*
003240 P310-FIM.
003250*
003260 P400-IMPRIME-ITEM.
003270*
003280     MOVE WA-NUM-ITEM(WA-IDX-ITEM)    TO WS-REL-NUM-ITEM.
003290     MOVE WA-COD-SKU(WA-IDX-ITEM)     TO WS-REL-COD-SKU.
003300     MOVE WA-DESC-ITEM(WA-IDX-ITEM)   TO WS-REL-DESC-ITEM.
003310     MOVE WA-QTD-ITEM(WA-IDX-ITEM)    TO WS-REL-QTD-ITEM.
003320     MOVE WA-UNID-MEDIDA(WA-IDX-ITEM) TO WS-REL-UNID-MEDIDA.
003330     MOVE WA-PESO-UNIT(WA-IDX-ITEM)   TO WS-REL-PESO-UNIT.
003340*
003350     WRITE REG-RELATORIO              FROM WS-REL-DET-ITEM.
003360*
003370     ADD WA-QTD-ITEM(WA-IDX-ITEM)     TO WS-TOT-UNIDADES.
003380     COMPUTE WS-TOT-PESO ROUNDED = WS-TOT-PESO +
003390             (WA-QTD-ITEM(WA-IDX-ITEM) *
003400              WA-PESO-UNIT(WA-IDX-ITEM)).
003410*
003420 P400-FIM.
003430*
003440 P500-IMPRIME-TOTAIS.
003450*
003460     WRITE REG-RELATORIO          FROM WS-REL-TOT-1.
003470*
003480     MOVE WS-TOT-UNIDADES         TO WS-TOT-UNIDADES-ED.
003490     MOVE WS-TOT-UNIDADES-ED      TO WS-REL-TOT-UNID.
003500*
003510     IF WS-TOT-PESO-INTEIRO > 900000000
003520         DISPLAY "EXPD0160 - AVISO: PESO TOTAL DO PEDIDO PROXIMO "
003530                 "DO LIMITE DO CAMPO - " WA-COD-PEDIDO
003540     END-IF.
003550     MOVE WS-TOT-PESO             TO WS-TOT-PESO-ED.
003560     MOVE WS-TOT-PESO-ED          TO WS-REL-TOT-PESO.
003570*
003580     WRITE REG-RELATORIO          FROM WS-REL-TOT-2.
003590*
003600 P500-FIM.
003610*
003620 P600-IMPRIME-ERRO.
003630*
003640     WRITE REG-RELATORIO          FROM WS-REL-TITULO.
003650     MOVE WA-MSG-ERRO              TO WS-REL-ERRO-TXT.
003660     WRITE REG-RELATORIO          FROM WS-REL-ERRO.
003670*
003680 P600-FIM.
003690*
003700 P900-FIM.
003710*
003720     CLOSE ARQ-RELATORIO.
003730     GOBACK.
003740*
003750 END PROGRAM EXPD0160.
