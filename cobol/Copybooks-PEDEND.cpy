000010******************************************************************
000020* Copybook: PEDEND
000030* Autor....: A. RAFFUL
000040* Data.....: 18/04/1989
000050* Objetivo.: Layout do registro de ENDERECO DO PEDIDO. Dois
000060*            registros por pedido no arquivo de entrada
000070*            (EXPDEND) - o primeiro com TIPO-ENDER = 'F'
000080*            (origem / ship-from) e o segundo com TIPO-ENDER
000090*            = 'T' (destino / ship-to).
000100******************************************************************
000110*
000120 01  REG-ENDERECO.
000130     05  TIPO-ENDER              PIC X(01).
000140         88  END-ORIGEM          VALUE "F".
000150         88  END-DESTINO         VALUE "T".
000160     05  NOME-ENDER              PIC X(30).
000170     05  LOGRADOURO-1            PIC X(30).
000180     05  LOGRADOURO-2            PIC X(30).
000190     05  CIDADE-ENDER            PIC X(20).
000200     05  UF-ENDER                PIC X(02).
000210     05  CEP-ENDER               PIC X(10).
000220     05  PAIS-ENDER              PIC X(02).
000230*-----------------------------------------------------------------
000240* RESERVADO PARA EXPANSAO FUTURA DO LAYOUT (NAO USADO)
000250*-----------------------------------------------------------------
000260     05  FILLER                  PIC X(05).
000270*
