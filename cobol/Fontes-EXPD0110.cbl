000010******************************************************************
000020* Author: A. RAFFUL
000030* Installation: CD - CENTRO DE DISTRIBUICAO
000040* Date-Written: 18/04/1989
000050* Date-Compiled:
000060* Security: USO INTERNO - EXPEDICAO
000070* Purpose: LEITURA E VALIDACAO DO PEDIDO DE EXPEDICAO (CABECALHO,
000080*          ENDERECOS E ITENS) PARA O LOTE DE ASN/ETIQUETA.
000090*          CHAMADO POR EXPD0000 (LOTE COMPLETO) E POR EXPD0160
000100*          (COMANDO DE VALIDACAO/RELATORIO).
000110* Alteracoes:
000120*    18/04/1989 AR CT-0391 PROGRAMA ORIGINAL.
000130*    22/04/1989 AR CT-0391 REJEITA PEDIDO SEM NENHUM ITEM.
000140*    30/04/1989 AR CT-0404 UF GRAVADA EM MAIUSCULA (INSPECT
000150*               CONVERTING), NUMERO DE LINHA DUPLICADO PASSA A
000160*               SER REJEITADO.
000170*    14/05/1991 AR CT-0452 MENSAGENS DE ERRO PADRONIZADAS PARA O
000180*               RELATORIO DE PEDIDO (EXPD0160).
000190*    09/01/1999 JPS CT-0899 REVISAO PARA VIRADA DO SECULO - CAMPO
000200*               DAT-EMBARQUE JA TRAFEGA COM SECULO (CCYYMMDD),
000210*               NENHUM AJUSTE DE PROGRAMA NECESSARIO.
000220*    11/03/2003 MLC CT-1007 AJUSTE NA MENSAGEM DE QUANTIDADE
000230*               INVALIDA (FALTAVA O NUMERO DA LINHA).
000240*    20/11/2004 MLC CT-1070 ACRESCIDO AVISO NO LOG QUANDO A UF TEM
000250*               POSICAO NAO-ALFABETICA (EX. "12") - CONTINUA SO
000260*               REJEITANDO UF EM BRANCO, CONFORME REGRA DE
000270*               NEGOCIO.
000280*    15/02/2005 MLC CT-1073 PONTO SOBRANDO NO END-IF DO AVISO DE
000290*               UF FECHAVA A SENTENCA INTEIRA E TORNAVA INCONDI-
000300*               CIONAL A GRAVACAO DO ENDERECO NA AREA DE LOTE -
000310*               RETIRADO.
000320******************************************************************
000330*
000340 IDENTIFICATION DIVISION.
000350 PROGRAM-ID.    EXPD0110.
000360 AUTHOR.        A. RAFFUL.
000370 INSTALLATION.  CD - CENTRO DE DISTRIBUICAO.
000380 DATE-WRITTEN.  18/04/1989.
000390 DATE-COMPILED.
000400 SECURITY.      USO INTERNO - EXPEDICAO.
000410*
000420 ENVIRONMENT DIVISION.
000430 CONFIGURATION SECTION.
000440 SOURCE-COMPUTER.    IBM-370.
000450 OBJECT-COMPUTER.    IBM-370.
000460 SPECIAL-NAMES.
000470     CLASS LETRA-MAIUSCULA IS "A" THRU "Z".
000480*
000490 INPUT-OUTPUT SECTION.
000500 FILE-CONTROL.
000510*
000520     SELECT ARQ-CAB-PEDIDO ASSIGN TO "EXPDCAB"
000530          ORGANIZATION   IS LINE SEQUENTIAL
000540          ACCESS         IS SEQUENTIAL
000550          FILE STATUS    IS WS-FS-CAB-PEDIDO.
000560*
000570     SELECT ARQ-ENDERECO ASSIGN TO "EXPDEND"
000580          ORGANIZATION   IS LINE SEQUENTIAL
000590          ACCESS         IS SEQUENTIAL
000600          FILE STATUS    IS WS-FS-ENDERECO.
000610*
000620     SELECT ARQ-ITEM-PEDIDO ASSIGN TO "EXPDITM"
000630          ORGANIZATION   IS LINE SEQUENTIAL
000640          ACCESS         IS SEQUENTIAL
000650          FILE STATUS    IS WS-FS-ITEM-PEDIDO.
000660*
000670 DATA DIVISION.
000680 FILE SECTION.
000690*
000700 FD  ARQ-CAB-PEDIDO.
000710     COPY PEDCAB.
000720*
000730 FD  ARQ-ENDERECO.
000740     COPY PEDEND.
000750*
000760 FD  ARQ-ITEM-PEDIDO.
000770     COPY PEDITM.
000780*
000790 WORKING-STORAGE SECTION.
000800*
000810 01  WS-REG-CAB-PEDIDO.
000820     05  WS-COD-PEDIDO           PIC X(20).
000830     05  WS-NUM-PEDIDO-CLI       PIC X(20).
000840     05  WS-DAT-EMBARQUE         PIC 9(08).
000850     05  WS-DAT-EMBARQUE-R REDEFINES WS-DAT-EMBARQUE.
000860         10  WS-DAT-EMB-AAAA     PIC 9(04).
000870         10  WS-DAT-EMB-MM       PIC 9(02).
000880         10  WS-DAT-EMB-DD       PIC 9(02).
000890     05  WS-COD-TRANSP           PIC X(04).
000900     05  WS-NIV-SERVICO          PIC X(15).
000910     05  WS-NUM-CONTA-CLI        PIC X(15).
000920     05  FILLER                  PIC X(06).
000930*
000940 01  WS-REG-ENDERECO.
000950     05  WS-TIPO-ENDER           PIC X(01).
000960     05  WS-NOME-ENDER           PIC X(30).
000970     05  WS-LOGRADOURO-1         PIC X(30).
000980     05  WS-LOGRADOURO-2         PIC X(30).
000990     05  WS-CIDADE-ENDER         PIC X(20).
001000     05  WS-UF-ENDER             PIC X(02).
001010     05  WS-CEP-ENDER            PIC X(10).
001020     05  WS-PAIS-ENDER           PIC X(02).
001030     05  FILLER                  PIC X(05).
001040*
001050 01  WS-REG-ITEM-PEDIDO.
001060     05  WS-NUM-ITEM             PIC 9(04).
001070     05  WS-COD-SKU              PIC X(15).
001080     05  WS-DESC-ITEM            PIC X(30).
001090     05  WS-QTD-ITEM             PIC 9(07).
001100     05  WS-UNID-MEDIDA          PIC X(02).
001110     05  WS-PESO-UNIT            PIC 9(03)V99.
001120     05  FILLER                  PIC X(05).
001130*
001140 77  WS-FS-CAB-PEDIDO            PIC X(02).
001150     88  WS-FS-CAB-OK            VALUE "00".
001160     88  WS-FS-CAB-EOF           VALUE "10".
001170*
001180 77  WS-FS-ENDERECO              PIC X(02).
001190     88  WS-FS-END-OK            VALUE "00".
001200     88  WS-FS-END-EOF           VALUE "10".
001210*
001220 77  WS-FS-ITEM-PEDIDO           PIC X(02).
001230     88  WS-FS-ITM-OK            VALUE "00".
001240     88  WS-FS-ITM-EOF           VALUE "10".
001250*
001260 77  WS-FIM-DE-ARQUIVO           PIC X(01) VALUE "N".
001270     88  FLAG-EOF-ITEM           VALUE "S".
001280*
001290 77  WS-IND-ENDERECO             PIC 9(01) COMP.
001300 77  WS-IND-ACHOU                PIC 9(03) COMP.
001310 77  WS-IND-VARRE                PIC 9(03) COMP.
001320*
001330 LINKAGE SECTION.
001340*
001350     COPY EXPDARE.
001360*
001370 PROCEDURE DIVISION USING WA-AREA-LOTE.
001380*
001390 MAIN-PROCEDURE.
001400*
001410     PERFORM P100-INICIALIZA    THRU P100-FIM.
001420*
001430     IF  WA-RETORNO-OK
001440         PERFORM P200-LE-CABECALHO   THRU P200-FIM
001450     END-IF.
001460*
001470     IF  WA-RETORNO-OK
001480         PERFORM P210-LE-ENDERECOS   THRU P210-FIM
001490     END-IF.
001500*
001510     IF  WA-RETORNO-OK
001520         PERFORM P220-LE-ITENS       THRU P220-FIM
001530             UNTIL FLAG-EOF-ITEM OR WA-RETORNO-ERRO
001540     END-IF.
001550*
001560     IF  WA-RETORNO-OK
001570         PERFORM P230-CONFERE-TOTAL  THRU P230-FIM
001580     END-IF.
001590*
001600     PERFORM P900-FIM.
001610*
001620 P100-INICIALIZA.
001630*
001640     MOVE 0                      TO WA-COD-RETORNO.
001650     MOVE SPACES                 TO WA-MSG-ERRO.
001660     MOVE 0                      TO WA-QTD-ITENS-PEDIDO.
001670     MOVE "N"                    TO WS-FIM-DE-ARQUIVO.
001680*
001690     OPEN INPUT ARQ-CAB-PEDIDO.
001700     IF NOT WS-FS-CAB-OK
001710         MOVE 90                 TO WA-COD-RETORNO
001720         STRING "ERRO NA ABERTURA DO ARQUIVO DE CABECALHO - FS: "
001730                WS-FS-CAB-PEDIDO INTO WA-MSG-ERRO
001740         PERFORM P900-FIM
001750     END-IF.
001760*
001770     OPEN INPUT ARQ-ENDERECO.
001780     IF NOT WS-FS-END-OK
001790         MOVE 90                 TO WA-COD-RETORNO
001800         STRING "ERRO NA ABERTURA DO ARQUIVO DE ENDERECO - FS: "
001810                WS-FS-ENDERECO   INTO WA-MSG-ERRO
001820         PERFORM P900-FIM
001830     END-IF.
001840*
001850     OPEN INPUT ARQ-ITEM-PEDIDO.
001860     IF NOT WS-FS-ITM-OK
001870         MOVE 90                 TO WA-COD-RETORNO
001880         STRING "ERRO NA ABERTURA DO ARQUIVO DE ITENS - FS: "
001890                WS-FS-ITEM-PEDIDO INTO WA-MSG-ERRO
001900         PERFORM P900-FIM
001910     END-IF.
001920*
001930 P100-FIM.
001940*
001950 P200-LE-CABECALHO.
001960*
001970     READ ARQ-CAB-PEDIDO INTO WS-REG-CAB-PEDIDO
001980         AT END
001990             MOVE 10              TO WA-COD-RETORNO
002000             MOVE "PEDIDO SEM REGISTRO DE CABECALHO"
002010                                  TO WA-MSG-ERRO
002020         NOT AT END
002030             MOVE WS-COD-PEDIDO      TO WA-COD-PEDIDO
002040             MOVE WS-NUM-PEDIDO-CLI  TO WA-NUM-PEDIDO-CLI
002050             MOVE WS-DAT-EMBARQUE    TO WA-DAT-EMBARQUE
002060             MOVE WS-COD-TRANSP      TO WA-COD-TRANSP
002070             MOVE WS-NIV-SERVICO     TO WA-NIV-SERVICO
002080             MOVE WS-NUM-CONTA-CLI   TO WA-NUM-CONTA-CLI
002090     END-READ.
002100*
002110 P200-FIM.
002120*
002130 P210-LE-ENDERECOS.
002140*
002150     MOVE 0                      TO WS-IND-ENDERECO.
002160*
002170     PERFORM P212-LE-UM-ENDERECO THRU P212-FIM
002180         2 TIMES.
002190*
002200 P210-FIM.
002210*
002220 P212-LE-UM-ENDERECO.
002230*
002240     ADD 1                       TO WS-IND-ENDERECO.
002250*
002260     READ ARQ-ENDERECO INTO WS-REG-ENDERECO
002270         AT END
002280             IF WA-RETORNO-OK
002290                 MOVE 20          TO WA-COD-RETORNO
002300                 MOVE "PEDIDO SEM OS DOIS ENDERECOS (F/T)"
002310                                  TO WA-MSG-ERRO
002320             END-IF
002330         NOT AT END
002340             PERFORM P215-VALIDA-ENDERECO THRU P215-FIM
002350     END-READ.
002360*
002370 P212-FIM.
002380*
002390 P215-VALIDA-ENDERECO.
002400*
002410     IF  WS-UF-ENDER(2:1) = SPACE OR WS-UF-ENDER(1:1) = SPACE
002420         IF WA-RETORNO-OK
002430             MOVE 21              TO WA-COD-RETORNO
002440             STRING "UF DO ENDERECO INVALIDA: " WS-UF-ENDER
002450                                  INTO WA-MSG-ERRO
002460         END-IF
002470     ELSE
002480         INSPECT WS-UF-ENDER CONVERTING
002490             "abcdefghijklmnopqrstuvwxyz"
002500             TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
002510*
002520         IF WS-UF-ENDER(1:1) IS NOT LETRA-MAIUSCULA
002530         OR WS-UF-ENDER(2:1) IS NOT LETRA-MAIUSCULA
002540             DISPLAY "EXPD0110 - AVISO: UF COM CARACTERE NAO "
002550                     "ALFABETICO: " WS-UF-ENDER
002560         END-IF
002570*
002580         MOVE WS-TIPO-ENDER   TO WA-TIPO-ENDER(WS-IND-ENDERECO)
002590         MOVE WS-NOME-ENDER   TO WA-NOME-ENDER(WS-IND-ENDERECO)
002600         MOVE WS-LOGRADOURO-1 TO
002610                              WA-LOGRADOURO-1(WS-IND-ENDERECO)
002620         MOVE WS-LOGRADOURO-2 TO
002630                              WA-LOGRADOURO-2(WS-IND-ENDERECO)
002640         MOVE WS-CIDADE-ENDER TO WA-CIDADE-ENDER(WS-IND-ENDERECO)
002650         MOVE WS-UF-ENDER     TO WA-UF-ENDER(WS-IND-ENDERECO)
002660         MOVE WS-CEP-ENDER    TO WA-CEP-ENDER(WS-IND-ENDERECO)
002670         MOVE WS-PAIS-ENDER   TO WA-PAIS-ENDER(WS-IND-ENDERECO)
002680     END-IF.
002690*
002700 P215-FIM.
002710*
002720 P220-LE-ITENS.
002730*
002740     READ ARQ-ITEM-PEDIDO INTO WS-REG-ITEM-PEDIDO
002750         AT END
002760             SET FLAG-EOF-ITEM        TO TRUE
002770         NOT AT END
002780             PERFORM P225-VALIDA-ITEM THRU P225-FIM
002790     END-READ.
002800*
002810 P220-FIM.
002820*
002830 P225-VALIDA-ITEM.
002840*
002850     MOVE 0                      TO WS-IND-ACHOU.
002860     PERFORM P226-VARRE-ITEM-DUP  THRU P226-FIM
002870         VARYING WS-IND-VARRE FROM 1 BY 1
002880         UNTIL WS-IND-VARRE > WA-QTD-ITENS-PEDIDO.
002890*
002900     EVALUATE TRUE
002910         WHEN WS-COD-SKU = SPACES
002920             MOVE 30              TO WA-COD-RETORNO
002930             STRING "LINHA " WS-NUM-ITEM " COM SKU EM BRANCO"
002940                                  INTO WA-MSG-ERRO
002950*
002960         WHEN WS-QTD-ITEM < 1
002970             MOVE 31              TO WA-COD-RETORNO
002980             STRING "LINHA " WS-NUM-ITEM
002990                    " COM QUANTIDADE INVALIDA" INTO WA-MSG-ERRO
003000*
003010         WHEN WS-NUM-ITEM < 1
003020             MOVE 32              TO WA-COD-RETORNO
003030             MOVE "NUMERO DE LINHA INVALIDO (MENOR QUE 1)"
003040                                  TO WA-MSG-ERRO
003050*
003060         WHEN WS-IND-ACHOU NOT = ZERO
003070             MOVE 33              TO WA-COD-RETORNO
003080             STRING "NUMERO DE LINHA " WS-NUM-ITEM " DUPLICADO"
003090                                  INTO WA-MSG-ERRO
003100*
003110         WHEN OTHER
003120             ADD 1                TO WA-QTD-ITENS-PEDIDO
003130             MOVE WS-NUM-ITEM     TO
003140                              WA-NUM-ITEM(WA-QTD-ITENS-PEDIDO)
003150             MOVE WS-COD-SKU      TO
003160                              WA-COD-SKU(WA-QTD-ITENS-PEDIDO)
003170             MOVE WS-DESC-ITEM    TO
003180                              WA-DESC-ITEM(WA-QTD-ITENS-PEDIDO)
003190             MOVE WS-QTD-ITEM     TO
003200                              WA-QTD-ITEM(WA-QTD-ITENS-PEDIDO)
003210             MOVE WS-QTD-ITEM     TO
003220                              WA-QTD-RESTANTE(WA-QTD-ITENS-PEDIDO)
003230             MOVE WS-UNID-MEDIDA  TO
003240                              WA-UNID-MEDIDA(WA-QTD-ITENS-PEDIDO)
003250             MOVE WS-PESO-UNIT    TO
003260                              WA-PESO-UNIT(WA-QTD-ITENS-PEDIDO)
003270     END-EVALUATE.
003280*
003290 P225-FIM.
003300*
003310*-----------------------------------------------------------------
003320* VARRE OS ITENS JA ACEITOS ATE AQUI PROCURANDO NUMERO DE LINHA
003330* REPETIDO, CHAMADA POR P225 PARA CADA LINHA LIDA.
003340*-----------------------------------------------------------------
003350 P226-VARRE-ITEM-DUP.
003360*
003370     IF WS-NUM-ITEM = WA-NUM-ITEM(WS-IND-VARRE)
003380         MOVE WS-IND-VARRE        TO WS-IND-ACHOU
003390     END-IF.
003400*
003410 P226-FIM.
003420*
003430 P230-CONFERE-TOTAL.
003440*
003450     IF  WA-QTD-ITENS-PEDIDO = ZERO
003460         MOVE 40                  TO WA-COD-RETORNO
003470         MOVE "PEDIDO SEM NENHUMA LINHA DE ITEM"
003480                                  TO WA-MSG-ERRO
003490     END-IF.
003500*
003510 P230-FIM.
003520*
003530 P900-FIM.
003540     CLOSE   ARQ-CAB-PEDIDO
003550             ARQ-ENDERECO
003560             ARQ-ITEM-PEDIDO.
003570     GOBACK.
003580 END PROGRAM EXPD0110.
