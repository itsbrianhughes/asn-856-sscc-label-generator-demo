000010******************************************************************
000020* Author: A. RAFFUL
000030* Installation: CD - CENTRO DE DISTRIBUICAO
000040* Date-Written: 12/04/1989
000050* Date-Compiled:
000060* Security: USO INTERNO - EXPEDICAO
000070* Purpose: PROGRAMA CONDUTOR DO LOTE DE EXPEDICAO - ENCADEIA OS
000080*          QUATRO PASSOS DO LOTE (VALIDACAO DO PEDIDO, EMPACOTA-
000090*          MENTO/SSCC, GERACAO DO ASN 856 E IMPRESSAO DA ETIQUETA)
000100*          ATRAVES DA AREA DE COMUNICACAO WA-AREA-LOTE, INTERROM-
000110*          PENDO O LOTE NO PRIMEIRO PASSO QUE DEVOLVER ERRO.
000120*          SUBSTITUI O ANTIGO MENU DE OPCOES POR UMA SEQUENCIA
000130*          FIXA DE CALLS, JA QUE O LOTE DE EXPEDICAO NAO TEM
000140*          OPCAO DE OPERADOR - E RODADO TODA NOITE VIA JCL.
000150* Alteracoes:
000160*    12/04/1989 AR CT-0391 PROGRAMA ORIGINAL, NOS MOLDES DO MENU
000170*               PRINCIPAL DO SISTEMA DE COMPRAS (SCMP0000), SEM
000180*               A PARTE DE TELA - AQUI E SO UM ENCADEAMENTO DE
000190*               CALLS COM VERIFICACAO DE RETORNO ENTRE UM PASSO
000200*               E OUTRO.
000210*    02/05/1989 AR CT-0391 ACRESCIDA A CHAMADA DO PASSO DE ETI-
000220*               QUETA (EXPD0150) APOS O ASN (EXPD0140).
000230*    20/06/1991 AR CT-0452 GRAVACAO DO RESUMO DO LOTE (QTDE DE
000240*               CAIXAS E PESO TOTAL) NO LOG DE EXECUCAO AO FINAL,
000250*               PARA CONFERENCIA DA OPERACAO.
000260*    15/01/1999 JPS CT-0899 REVISAO PARA VIRADA DO SECULO - NADA A
000270*               ALTERAR, O CONDUTOR NAO MANIPULA DATAS
000280*               DIRETAMENTE.
000290*    20/11/2004 MLC CT-1070 O CODIGO DE RETORNO DO LOTE (WS-RC-
000300*               LOTE) PASSA A SER DEVOLVIDO AO JCL VIA
000310*               RETURN-CODE, PARA O SCHEDULER PARAR A CADEIA DE
000320*               JOBS SEGUINTES QUANDO O LOTE FALHAR.
000330*    28/02/2005 MLC CT-1074 RESUMO DO LOTE ESTAVA ROTULANDO O PESO
000340*               TOTAL COMO "KG" - O LOTE TRABALHA SO EM LIBRAS,
000350*               IGUAL AO ASN E A ETIQUETA. CORRIGIDO PARA "LB".
000360******************************************************************
000370*
000380 IDENTIFICATION DIVISION.
000390 PROGRAM-ID.    EXPD0000.
000400 AUTHOR.        A. RAFFUL.
000410 INSTALLATION.  CD - CENTRO DE DISTRIBUICAO.
000420 DATE-WRITTEN.  12/04/1989.
000430 DATE-COMPILED.
000440 SECURITY.      USO INTERNO - EXPEDICAO.
000450*
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SOURCE-COMPUTER.    IBM-370.
000490 OBJECT-COMPUTER.    IBM-370.
000500 SPECIAL-NAMES.
000510     UPSI-0 ON STATUS IS WS-UPSI-ETIQUETA-OFF
000520            OFF STATUS IS WS-UPSI-ETIQUETA-ON.
000530*
000540 INPUT-OUTPUT SECTION.
000550 FILE-CONTROL.
000560*
000570 DATA DIVISION.
000580 FILE SECTION.
000590*
000600 WORKING-STORAGE SECTION.
000610*
000620     COPY EXPDARE.
000630*
000640*-----------------------------------------------------------------
000650* O CHAVE UPSI-0 PERMITE RODAR O LOTE SO ATE O ASN (SEM ETIQUETA),
000660* PARA OS CENTROS DE DISTRIBUICAO QUE AINDA IMPRIMEM A ETIQUETA NA
000670* DOCA EM VEZ DE RECEBE-LA DO LOTE NOTURNO - DEFAULT E COM A
000680* ETIQUETA LIGADA (UPSI-0 OFF).
000690*-----------------------------------------------------------------
000700 01  WS-RC-LOTE                      PIC 9(02) COMP VALUE ZERO.
000710 01  WS-RC-LOTE-R REDEFINES WS-RC-LOTE.
000720     05  WS-RC-LOTE-X                PIC X(02).
000730*
000740 01  WS-MSG-PASSO.
000750     05  WS-MSG-NOME-PASSO            PIC X(08) VALUE SPACES.
000760     05  FILLER                       PIC X(02) VALUE SPACES.
000770     05  WS-MSG-TEXTO                 PIC X(60) VALUE SPACES.
000780     05  FILLER                       PIC X(10) VALUE SPACES.
000790*
000800 01  WS-RESUMO-LOTE.
000810     05  WS-RES-QTD-CAIXAS            PIC ZZZ9  VALUE ZEROS.
000820     05  WS-RES-PESO-TOTAL            PIC ZZZZ9.99 VALUE ZEROS.
000830     05  FILLER                       PIC X(08) VALUE SPACES.
000840*
000850 PROCEDURE DIVISION.
000860*
000870 MAIN-PROCEDURE.
000880*
000890     PERFORM P100-INICIALIZA      THRU P100-FIM.
000900*
000910     PERFORM P200-VALIDA-PEDIDO   THRU P200-FIM.
000920     IF WA-RETORNO-OK
000930         PERFORM P300-EMPACOTA        THRU P300-FIM
000940     END-IF.
000950     IF WA-RETORNO-OK
000960         PERFORM P400-GERA-ASN        THRU P400-FIM
000970     END-IF.
000980     IF WA-RETORNO-OK AND WS-UPSI-ETIQUETA-ON
000990         PERFORM P500-GERA-ETIQUETA   THRU P500-FIM
001000     END-IF.
001010*
001020     PERFORM P900-FIM.
001030*
001040     MOVE WA-COD-RETORNO          TO WS-RC-LOTE.
001050     DISPLAY "EXPD0000 - CODIGO DE RETORNO DO LOTE: "
001060             WS-RC-LOTE-X.
001070     MOVE WS-RC-LOTE               TO RETURN-CODE.
001080*
001090     STOP RUN.
001100*
001110 P100-INICIALIZA.
001120*
001130     INITIALIZE WA-AREA-LOTE.
001140     DISPLAY "EXPD0000 - INICIO DO LOTE DE EXPEDICAO".
001150*
001160 P100-FIM.
001170*
001180 P200-VALIDA-PEDIDO.
001190*
001200     MOVE "EXPD0110"               TO WS-MSG-NOME-PASSO.
001210     CALL "EXPD0110"               USING WA-AREA-LOTE.
001220     PERFORM P800-REGISTRA-PASSO  THRU P800-FIM.
001230*
001240 P200-FIM.
001250*
001260 P300-EMPACOTA.
001270*
001280     MOVE "EXPD0120"               TO WS-MSG-NOME-PASSO.
001290     CALL "EXPD0120"               USING WA-AREA-LOTE.
001300     PERFORM P800-REGISTRA-PASSO  THRU P800-FIM.
001310*
001320 P300-FIM.
001330*
001340 P400-GERA-ASN.
001350*
001360     MOVE "EXPD0140"               TO WS-MSG-NOME-PASSO.
001370     CALL "EXPD0140"               USING WA-AREA-LOTE.
001380     PERFORM P800-REGISTRA-PASSO  THRU P800-FIM.
001390*
001400 P400-FIM.
001410*
001420 P500-GERA-ETIQUETA.
001430*
001440     MOVE "EXPD0150"               TO WS-MSG-NOME-PASSO.
001450     CALL "EXPD0150"               USING WA-AREA-LOTE.
001460     PERFORM P800-REGISTRA-PASSO  THRU P800-FIM.
001470*
001480 P500-FIM.
001490*
001500 P800-REGISTRA-PASSO.
001510*
001520     IF WA-RETORNO-OK
001530         MOVE "PASSO CONCLUIDO COM SUCESSO" TO WS-MSG-TEXTO
001540     ELSE
001550         MOVE WA-MSG-ERRO          TO WS-MSG-TEXTO
001560     END-IF.
001570     DISPLAY "EXPD0000 - " WS-MSG-NOME-PASSO " - " WS-MSG-TEXTO.
001580*
001590 P800-FIM.
001600*
001610 P900-FIM.
001620*
001630     MOVE WA-QTD-CAIXAS            TO WS-RES-QTD-CAIXAS.
001640     MOVE WA-PESO-TOTAL-LOTE        TO WS-RES-PESO-TOTAL.
001650     DISPLAY "EXPD0000 - RESUMO: " WS-RES-QTD-CAIXAS
001660             " CAIXA(S), " WS-RES-PESO-TOTAL " LB".
001670*
001680     IF WA-PESO-TOTAL-INTEIRO > 9000000
001690         DISPLAY "EXPD0000 - AVISO: PESO TOTAL DO LOTE PROXIMO "
001700                 "DO LIMITE DO CAMPO WA-PESO-TOTAL-LOTE"
001710     END-IF.
001720*
001730     DISPLAY "EXPD0000 - FIM DO LOTE DE EXPEDICAO".
001740*
001750 END PROGRAM EXPD0000.
