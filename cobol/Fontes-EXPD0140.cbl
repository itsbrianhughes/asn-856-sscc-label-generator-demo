000010******************************************************************
000020* Author: A. RAFFUL
000030* Installation: CD - CENTRO DE DISTRIBUICAO
000040* Date-Written: 21/04/1989
000050* Date-Compiled:
000060* Security: USO INTERNO - EXPEDICAO
000070* Purpose: MONTA O ARQUIVO DE SAIDA EDI 856 (ASN - ADVANCE SHIP
000080*          NOTICE), PADRAO ANSI X12, A PARTIR DO PEDIDO VALIDADO
000090*          E DAS CAIXAS JA EMPACOTADAS (WA-AREA-LOTE). UM UNICO
000100*          FLUXO DELIMITADO, UM INTERCAMBIO / UM GRUPO / UMA
000110*          TRANSACAO 856 POR EXECUCAO. CHAMADO PELO LOTE
000120*          (EXPD0000) DEPOIS DO EMPACOTAMENTO (EXPD0120).
000130* Alteracoes:
000140*    21/04/1989 AR CT-0391 PROGRAMA ORIGINAL, ADAPTADO DO
000150*               RELATORIO DE PRECOS DE PRODUTO (SORT + QUEBRA DE
000160*               CONTROLE) PARA A MONTAGEM DO ARQUIVO EDI - A
000170*               "QUEBRA DE CONTROLE" DO RELATORIO VIROU A ARVORE
000180*               DE NIVEIS HL (EMBARQUE / PEDIDO / CAIXA / ITEM)
000190*               DO 856.
000200*    23/04/1989 AR CT-0391 SEGMENTO TD5 OMITIDO QUANDO NAO HA
000210*               TRANSPORTADORA INFORMADA NO CABECALHO DO PEDIDO.
000220*    02/05/1991 AR CT-0452 NUMERO DE CONTROLE PASSA A SER
000230*               DERIVADO DA DATA/HORA DE GERACAO QUANDO NAO
000240*               INFORMADO PELO LOTE.
000250*    09/01/1999 JPS CT-0899 REVISAO PARA VIRADA DO SECULO - DATA
000260*               DE EMBARQUE (WA-DAT-EMBARQUE) JA TRAFEGA COM
000270*               SECULO (CCYYMMDD); SEGMENTOS GS/BSN/DTM
000280*               AJUSTADOS PARA CONFIRMAR QUE O SECULO E MOVIDO
000290*               SEM TRUNCAMENTO.
000300*    19/08/2002 MLC CT-0988 CORRIGIDA A CONTAGEM DE SEGMENTOS DO
000310*               SE - ISA E GS NAO ENTRAVAM NA CONTAGEM, MAS O
000320*               PROGRAMA ESTAVA SOMANDO OS DOIS INDEVIDAMENTE.
000330*    14/03/2005 MLC CT-1074 OS SEGMENTOS GS/BSN/TD5/N1/N3/REF/LIN
000340*               ESTAVAM GRAVANDO O CAMPO WA-* COM O PREENCHIMENTO
000350*               FIXO (PIC X) INTEIRO DENTRO DO ELEMENTO - SO O
000360*               ISA PRECISA DO CAMPO FIXO. AJUSTADOS PARA GRAVAR
000370*               SO O CONTEUDO, POR DELIMITED BY SPACE (CAMPOS SEM
000380*               BRANCO NO MEIO) OU POR REFERENCIA A SUBSTRING VIA
000390*               NOVO P534-TRIM-ALFA (NOME/LOGRADOURO, QUE PODEM
000400*               TER BRANCO NO MEIO).
000410*    14/03/2005 MLC CT-1074 ST02/SE02 ESTAVAM GRAVANDO O NUMERO DE
000420*               CONTROLE COM 9 DIGITOS, IGUAL AO ISA13/GS06/GE02/
000430*               IEA02 - CORRIGIDO PARA GRAVAR SO OS 4 DIGITOS
000440*               FINAIS (WS-CTRL-NUMERO-ST), PADRAO X12 PARA O
000450*               NUMERO DE CONTROLE DA TRANSACAO 856.
000460******************************************************************
000470*
000480 IDENTIFICATION DIVISION.
000490 PROGRAM-ID.    EXPD0140.
000500 AUTHOR.        A. RAFFUL.
000510 INSTALLATION.  CD - CENTRO DE DISTRIBUICAO.
000520 DATE-WRITTEN.  21/04/1989.
000530 DATE-COMPILED.
000540 SECURITY.      USO INTERNO - EXPEDICAO.
000550*
000560 ENVIRONMENT DIVISION.
000570 CONFIGURATION SECTION.
000580 SOURCE-COMPUTER.    IBM-370.
000590 OBJECT-COMPUTER.    IBM-370.
000600 SPECIAL-NAMES.
000610     CLASS DIGITO-VALIDO   IS "0" THRU "9"
000620     UPSI-0 ON STATUS IS WS-UPSI-RASTRO-LIGADO
000630            OFF STATUS IS WS-UPSI-RASTRO-DESLIGADO.
000640*
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670*
000680     SELECT ARQ-ASN-856 ASSIGN TO "EXPDASN"
000690          ORGANIZATION   IS LINE SEQUENTIAL
000700          ACCESS         IS SEQUENTIAL
000710          FILE STATUS    IS WS-FS-ASN-856.
000720*
000730 DATA DIVISION.
000740 FILE SECTION.
000750*
000760 FD  ARQ-ASN-856.
000770 01  REG-ASN-856                 PIC X(240).
000780*
000790 WORKING-STORAGE SECTION.
000800*
000810 77  WS-FS-ASN-856                PIC X(02).
000820     88  WS-FS-ASN-OK             VALUE "00".
000830*
000840*-----------------------------------------------------------------
000850* LINHA DE SAIDA EM MONTAGEM - UM SEGMENTO POR LINHA DO ARQUIVO,
000860* ELEMENTOS SEPARADOS POR "*", TERMINADOR "~" NO FIM DE CADA UM.
000870*-----------------------------------------------------------------
000880 01  WS-LINHA-EDI                 PIC X(240).
000890 01  WS-LINHA-EDI-R REDEFINES WS-LINHA-EDI.
000900     05  WS-LINHA-CONTEUDO        PIC X(239).
000910     05  FILLER                  PIC X(01).
000920*
000930*-----------------------------------------------------------------
000940* CONTADORES DO INTERCAMBIO - ALIMENTAM O SE (CONTAGEM DE
000950* SEGMENTOS ST..SE), O CTT (CONTAGEM DE NIVEIS I) E O RELATORIO
000960* FINAL DE BYTES/SEGMENTOS DEVOLVIDO AO CHAMADOR.
000970*-----------------------------------------------------------------
000980 01  WS-CONTADORES.
000990     05  WS-CONT-SEGMENTOS        PIC 9(05) COMP VALUE ZERO.
001000     05  WS-CONT-NIVEL-I          PIC 9(05) COMP VALUE ZERO.
001010     05  WS-CONT-BYTES            PIC 9(07) COMP VALUE ZERO.
001020     05  WS-CONT-ESPACOS          PIC 9(03) COMP VALUE ZERO.
001030     05  WS-TAM-LINHA             PIC 9(03) COMP VALUE ZERO.
001040     05  WS-CONT-SEG-SE           PIC 9(05) COMP VALUE ZERO.
001050     05  WS-HL-ATUAL              PIC 9(04) COMP VALUE ZERO.
001060     05  WS-HL-EMBARQUE           PIC 9(04) COMP VALUE ZERO.
001070     05  WS-HL-PEDIDO             PIC 9(04) COMP VALUE ZERO.
001080     05  WS-HL-CAIXA              PIC 9(04) COMP VALUE ZERO.
001090     05  FILLER                   PIC X(04).
001100*
001110*-----------------------------------------------------------------
001120* DATA/HORA DE GERACAO - USADA PARA O HHMM DOS SEGMENTOS E PARA
001130* DERIVAR O NUMERO DE CONTROLE QUANDO O LOTE NAO TRAZ UM.
001140*-----------------------------------------------------------------
001150 01  WS-GERACAO.
001160     05  WS-DATA-SISTEMA          PIC 9(08).
001170     05  WS-HORA-SISTEMA          PIC 9(08).
001180     05  WS-CARIMBO-14            PIC 9(14).
001190     05  WS-CARIMBO-14-R REDEFINES WS-CARIMBO-14.
001200         10  WS-CARIMBO-DATA      PIC 9(08).
001210         10  WS-CARIMBO-HORA      PIC 9(06).
001220     05  WS-HHMM-ATUAL            PIC 9(04).
001230     05  FILLER                   PIC X(04).
001240*
001250*-----------------------------------------------------------------
001260* CAMPOS DE DATA EDITADOS PARA OS SEGMENTOS (AAMMDD DO ISA,
001270* CCYYMMDD DO GS/BSN/DTM).
001280*-----------------------------------------------------------------
001290 01  WS-DATAS-EDI.
001300     05  WS-ISA-DATA-AAMMDD       PIC X(06).
001310     05  WS-DATA-EMBARQUE-ED      PIC 9(08).
001320     05  FILLER                   PIC X(04).
001330*
001340*-----------------------------------------------------------------
001350* INDICES DOS ENDERECOS DE ORIGEM/DESTINO DENTRO DE
001360* WA-TAB-ENDERECO - O ARQUIVO DE ENTRADA TRAZ "F" E "T", MAS NAO
001370* NECESSARIAMENTE NESSA ORDEM, ENTAO LOCALIZAMOS CADA UM PELO
001380* INDICADOR DE TIPO.
001390*-----------------------------------------------------------------
001400 01  WS-INDICES-ENDERECO.
001410     05  WS-IDX-ORIGEM            PIC 9(01) COMP VALUE 1.
001420     05  WS-IDX-DESTINO           PIC 9(01) COMP VALUE 2.
001430     05  FILLER                   PIC X(04).
001440*
001450*-----------------------------------------------------------------
001460* PESO EDITADO COM 2 DECIMAIS PARA TD1/CTT. A EDICAO ZZZZ9.99
001470* SUPRIME ZERO A ESQUERDA (BRANCOS) - O NUMERO DE BRANCOS A
001480* ESQUERDA E CONTADO EM WS-PESO-QTD-BRANCOS E DESCARTADO POR
001490* REFERENCIA A SUBSTRING NO MOVE PARA O CAMPO ALFANUMERICO, QUE
001500* JA SAI ALINHADO A ESQUERDA (REGRA PADRAO DE MOVE ALFANUMERICO)
001510* PARA ENTRAR NO STRING SEM BRANCO NO MEIO DO SEGMENTO EDI.
001520*-----------------------------------------------------------------
001530 01  WS-PESO-EDITADO               PIC ZZZZ9.99.
001540 01  WS-PESO-EDITADO-ALIN          PIC X(08).
001550 77  WS-PESO-QTD-BRANCOS           PIC 9(02) COMP VALUE ZERO.
001560*
001570*-----------------------------------------------------------------
001580* NUMERO DE CONTROLE DO ST02/SE02 - SOMENTE OS 4 DIGITOS FINAIS
001590* DE WA-CTRL-NUMERO (O ISA13/GS06/GE02/IEA02 CONTINUAM COM OS 9
001600* DIGITOS CHEIOS, QUE SAO DE OUTRA CONTAGEM NO PADRAO X12).
001610*-----------------------------------------------------------------
001620 77  WS-CTRL-NUMERO-ST             PIC 9(04).
001630*
001640*-----------------------------------------------------------------
001650* AREA GENERICA PARA DESCARTAR O BRANCO A DIREITA DE UM CAMPO
001660* PIC X ANTES DE ENTRAR NUM ELEMENTO EDI - USADA PELO N1 (NOME)
001670* E PELO N3 (LOGRADOURO), QUE PODEM TER BRANCO NO MEIO DO
001680* CONTEUDO E POR ISSO NAO PODEM USAR DELIMITED BY SPACE. VER
001690* P534-TRIM-ALFA.
001700*-----------------------------------------------------------------
001710 01  WS-TRIM-CAMPO                 PIC X(30).
001720 77  WS-TRIM-TAM                   PIC 9(02) COMP VALUE ZERO.
001730*
001740 LINKAGE SECTION.
001750*
001760     COPY EXPDARE.
001770*
001780 PROCEDURE DIVISION USING WA-AREA-LOTE.
001790*
001800 MAIN-PROCEDURE.
001810*
001820     IF WA-RETORNO-OK
001830         PERFORM P100-INICIALIZA        THRU P100-FIM
001840         PERFORM P200-MONTA-ENVELOPE    THRU P200-FIM
001850         PERFORM P500-MONTA-ARVORE-HL   THRU P500-FIM
001860         PERFORM P800-MONTA-ENCERRAMENTO THRU P800-FIM
001870         PERFORM P900-FIM
001880     END-IF.
001890*
001900     GOBACK.
001910*
001920 P100-INICIALIZA.
001930*
001940     MOVE ZERO                   TO WS-CONT-SEGMENTOS
001950                                     WS-CONT-NIVEL-I
001960                                     WS-CONT-BYTES
001970                                     WS-HL-ATUAL.
001980*
001990     OPEN OUTPUT ARQ-ASN-856.
002000     IF NOT WS-FS-ASN-OK
002010         MOVE 91                 TO WA-COD-RETORNO
002020         STRING "ERRO NA ABERTURA DO ARQUIVO ASN - FS: "
002030                WS-FS-ASN-856     INTO WA-MSG-ERRO
002040         PERFORM P900-FIM
002050     END-IF.
002060*
002070     IF WA-SENDER-ID = SPACES
002080         MOVE "SENDER"            TO WA-SENDER-ID
002090     END-IF.
002100     IF WA-RECEIVER-ID = SPACES
002110         MOVE "RECEIVER"          TO WA-RECEIVER-ID
002120     END-IF.
002130*
002140     ACCEPT WS-DATA-SISTEMA       FROM DATE YYYYMMDD.
002150     ACCEPT WS-HORA-SISTEMA       FROM TIME.
002160     MOVE WS-DATA-SISTEMA         TO WS-CARIMBO-DATA.
002170     MOVE WS-HORA-SISTEMA(1:6)    TO WS-CARIMBO-HORA.
002180     MOVE WS-HORA-SISTEMA(1:4)    TO WS-HHMM-ATUAL.
002190*
002200     IF WA-CTRL-NUMERO = ZERO
002210         MOVE WS-CARIMBO-14(6:9)  TO WA-CTRL-NUMERO
002220     END-IF.
002230*
002240     MOVE WA-CTRL-NUMERO(6:4)     TO WS-CTRL-NUMERO-ST.
002250*
002260     MOVE WA-DAT-EMBARQUE         TO WS-DATA-EMBARQUE-ED.
002270     STRING WA-DAT-EMB-AAAA(3:2) WA-DAT-EMB-MM WA-DAT-EMB-DD
002280                                  INTO WS-ISA-DATA-AAMMDD.
002290*
002300     PERFORM P110-LOCALIZA-ENDERECOS THRU P110-FIM.
002310*
002320 P100-FIM.
002330*
002340 P110-LOCALIZA-ENDERECOS.
002350*
002360     MOVE 1                       TO WS-IDX-ORIGEM.
002370     MOVE 2                       TO WS-IDX-DESTINO.
002380     IF WA-END-DESTINO(1)
002390         MOVE 2                   TO WS-IDX-ORIGEM
002400         MOVE 1                   TO WS-IDX-DESTINO
002410     END-IF.
002420*
002430 P110-FIM.
002440*
002450*-----------------------------------------------------------------
002460* ENVELOPE DO INTERCAMBIO - ISA, GS, ST, BSN. O CONTADOR DE
002470* SEGMENTOS SO PASSA A VALER PARA O SE A PARTIR DO ST (ISA E GS
002480* SAO DESCONTADOS NA HORA DE MONTAR O SE, VER P810-MONTA-SE).
002490*-----------------------------------------------------------------
002500 P200-MONTA-ENVELOPE.
002510*
002520     STRING "ISA*00*          *00*          *ZZ*" WA-SENDER-ID
002530            "*ZZ*" WA-RECEIVER-ID "*" WS-ISA-DATA-AAMMDD
002540            "*" WS-HHMM-ATUAL "*U*00401*" WA-CTRL-NUMERO
002550            "*0*P*:~"             INTO WS-LINHA-EDI.
002560     PERFORM P490-GRAVA-LINHA     THRU P490-FIM.
002570*
002580     STRING "GS*SH*" WA-SENDER-ID DELIMITED BY SPACE
002590            "*" WA-RECEIVER-ID DELIMITED BY SPACE
002600            "*" WS-DATA-EMBARQUE-ED "*" WS-HHMM-ATUAL
002610            "*" WA-CTRL-NUMERO "*X*004010~" INTO WS-LINHA-EDI.
002620     PERFORM P490-GRAVA-LINHA     THRU P490-FIM.
002630*
002640     STRING "ST*856*" WS-CTRL-NUMERO-ST "~" INTO WS-LINHA-EDI.
002650     PERFORM P490-GRAVA-LINHA     THRU P490-FIM.
002660*
002670     STRING "BSN*00*SHIP-" WA-COD-PEDIDO DELIMITED BY SPACE
002680            "*" WS-DATA-EMBARQUE-ED "*" WS-HHMM-ATUAL "~"
002690                                  INTO WS-LINHA-EDI.
002700     PERFORM P490-GRAVA-LINHA     THRU P490-FIM.
002710*
002720 P200-FIM.
002730*
002740*-----------------------------------------------------------------
002750* ARVORE HL - NIVEL DE EMBARQUE (S), PEDIDO (O), CAIXA (T) E ITEM
002760* (I), NUMERADOS SEQUENCIALMENTE NA ORDEM DE EMISSAO.
002770*-----------------------------------------------------------------
002780 P500-MONTA-ARVORE-HL.
002790*
002800     PERFORM P510-MONTA-HL-S      THRU P510-FIM.
002810     PERFORM P520-MONTA-HL-O      THRU P520-FIM.
002820*
002830     PERFORM P530-MONTA-HL-T      THRU P530-FIM
002840         VARYING WA-IDX-CX FROM 1 BY 1
002850         UNTIL WA-IDX-CX > WA-QTD-CAIXAS.
002860*
002870 P500-FIM.
002880*
002890 P510-MONTA-HL-S.
002900*
002910     ADD 1                        TO WS-HL-ATUAL.
002920     MOVE WS-HL-ATUAL             TO WS-HL-EMBARQUE.
002930*
002940     STRING "HL*" WS-HL-ATUAL "**S*1~" INTO WS-LINHA-EDI.
002950     PERFORM P490-GRAVA-LINHA     THRU P490-FIM.
002960*
002970     IF WA-COD-TRANSP NOT = SPACES
002980         STRING "TD5*B*2*" WA-COD-TRANSP DELIMITED BY SPACE
002990                "~"                INTO WS-LINHA-EDI
003000         PERFORM P490-GRAVA-LINHA THRU P490-FIM
003010     END-IF.
003020*
003030     STRING "DTM*011*" WS-DATA-EMBARQUE-ED "*204~"
003040                                  INTO WS-LINHA-EDI.
003050     PERFORM P490-GRAVA-LINHA     THRU P490-FIM.
003060*
003070     MOVE WA-NOME-ENDER(WS-IDX-ORIGEM) TO WS-TRIM-CAMPO.
003080     PERFORM P534-TRIM-ALFA       THRU P534-FIM.
003090     STRING "N1*SF*" WS-TRIM-CAMPO(1:WS-TRIM-TAM) "~"
003100                                  INTO WS-LINHA-EDI.
003110     PERFORM P490-GRAVA-LINHA     THRU P490-FIM.
003120*
003130     MOVE WA-LOGRADOURO-1(WS-IDX-ORIGEM) TO WS-TRIM-CAMPO.
003140     PERFORM P534-TRIM-ALFA       THRU P534-FIM.
003150     STRING "N3*" WS-TRIM-CAMPO(1:WS-TRIM-TAM) "~"
003160                                  INTO WS-LINHA-EDI.
003170     PERFORM P490-GRAVA-LINHA     THRU P490-FIM.
003180*
003190     MOVE WA-NOME-ENDER(WS-IDX-DESTINO) TO WS-TRIM-CAMPO.
003200     PERFORM P534-TRIM-ALFA       THRU P534-FIM.
003210     STRING "N1*ST*" WS-TRIM-CAMPO(1:WS-TRIM-TAM) "~"
003220                                  INTO WS-LINHA-EDI.
003230     PERFORM P490-GRAVA-LINHA     THRU P490-FIM.
003240*
003250     MOVE WA-LOGRADOURO-1(WS-IDX-DESTINO) TO WS-TRIM-CAMPO.
003260     PERFORM P534-TRIM-ALFA       THRU P534-FIM.
003270     STRING "N3*" WS-TRIM-CAMPO(1:WS-TRIM-TAM) "~"
003280                                  INTO WS-LINHA-EDI.
003290     PERFORM P490-GRAVA-LINHA     THRU P490-FIM.
003300*
003310 P510-FIM.
003320*
003330 P520-MONTA-HL-O.
003340*
003350     ADD 1                        TO WS-HL-ATUAL.
003360     MOVE WS-HL-ATUAL             TO WS-HL-PEDIDO.
003370*
003380     STRING "HL*" WS-HL-ATUAL "*" WS-HL-EMBARQUE "*O*1~"
003390                                  INTO WS-LINHA-EDI.
003400     PERFORM P490-GRAVA-LINHA     THRU P490-FIM.
003410*
003420     STRING "REF*PO*" WA-NUM-PEDIDO-CLI DELIMITED BY SPACE
003430            "~"                   INTO WS-LINHA-EDI.
003440     PERFORM P490-GRAVA-LINHA     THRU P490-FIM.
003450*
003460 P520-FIM.
003470*
003480 P530-MONTA-HL-T.
003490*
003500     ADD 1                        TO WS-HL-ATUAL.
003510     MOVE WS-HL-ATUAL             TO WS-HL-CAIXA.
003520*
003530     STRING "HL*" WS-HL-ATUAL "*" WS-HL-PEDIDO "*T*1~"
003540                                  INTO WS-LINHA-EDI.
003550     PERFORM P490-GRAVA-LINHA     THRU P490-FIM.
003560*
003570*    CAIXA SO ENTRA NO 856 SE JA TEM SSCC DE 18 DIGITOS ATRIBUIDO
003580*    PELO EXPD0139 - SSCC EM BRANCO OU MAL FORMADO E FALHA DE
003590*    LOTE.
003600     IF WA-NUM-SSCC(WA-IDX-CX) IS NOT DIGITO-VALIDO
003610         MOVE 92                  TO WA-COD-RETORNO
003620         STRING "SSCC AUSENTE/INVALIDO NA CAIXA "
003630                WA-COD-CAIXA(WA-IDX-CX) INTO WA-MSG-ERRO
003640     END-IF.
003650*
003660     STRING "REF*0J*" WA-NUM-SSCC(WA-IDX-CX) "~"
003670                                  INTO WS-LINHA-EDI.
003680     PERFORM P490-GRAVA-LINHA     THRU P490-FIM.
003690*
003700     MOVE WA-PESO-CAIXA(WA-IDX-CX) TO WS-PESO-EDITADO.
003710     PERFORM P532-ALINHA-PESO     THRU P532-FIM.
003720     STRING "TD1*CTN*1****G*" WS-PESO-EDITADO-ALIN
003730            DELIMITED BY SPACE "*LB~" INTO WS-LINHA-EDI.
003740     PERFORM P490-GRAVA-LINHA     THRU P490-FIM.
003750*
003760     PERFORM P540-MONTA-HL-I      THRU P540-FIM
003770         VARYING WA-IDX-ITCX FROM 1 BY 1
003780         UNTIL WA-IDX-ITCX > WA-QTD-ITENS-CAIXA(WA-IDX-CX).
003790*
003800 P530-FIM.
003810*
003820*-----------------------------------------------------------------
003830* DESCARTA OS BRANCOS DE SUPRESSAO DE ZERO DE WS-PESO-EDITADO
003840* (EDICAO ZZZZ9.99) ANTES DE ENTRAR NO STRING DO SEGMENTO EDI -
003850* CHAMADA POR P530 (TD1) E P800 (CTT).
003860*-----------------------------------------------------------------
003870 P532-ALINHA-PESO.
003880*
003890     MOVE ZERO                    TO WS-PESO-QTD-BRANCOS.
003900     INSPECT WS-PESO-EDITADO TALLYING WS-PESO-QTD-BRANCOS
003910         FOR LEADING SPACE.
003920     MOVE WS-PESO-EDITADO(WS-PESO-QTD-BRANCOS + 1:) TO
003930                                  WS-PESO-EDITADO-ALIN.
003940*
003950 P532-FIM.
003960*
003970*-----------------------------------------------------------------
003980* DESCARTA O BRANCO A DIREITA DE WS-TRIM-CAMPO, VARRENDO DA
003990* ULTIMA POSICAO (30) PARA A PRIMEIRA ATE ACHAR UM CARACTER NAO
004000* BRANCO - O TAMANHO RESULTANTE FICA EM WS-TRIM-TAM, PARA USO EM
004010* SUBSTRING NO STRING DO SEGMENTO EDI QUE CHAMOU. NAO USA
004020* DELIMITED BY SPACE PORQUE NOME (N1) E LOGRADOURO (N3) PODEM TER
004030* BRANCO NO MEIO DO CONTEUDO - CHAMADA POR P510 (NOME/LOGRADOURO
004040* DE ORIGEM E DESTINO).
004050*-----------------------------------------------------------------
004060 P534-TRIM-ALFA.
004070*
004080     MOVE 30                      TO WS-TRIM-TAM.
004090     PERFORM P535-RETROCEDE-TRIM  THRU P535-FIM
004100         UNTIL WS-TRIM-TAM = ZERO
004110            OR WS-TRIM-CAMPO(WS-TRIM-TAM:1) NOT = SPACE.
004120*
004130 P534-FIM.
004140*
004150 P535-RETROCEDE-TRIM.
004160*
004170     SUBTRACT 1                   FROM WS-TRIM-TAM.
004180*
004190 P535-FIM.
004200*
004210 P540-MONTA-HL-I.
004220*
004230     ADD 1                        TO WS-HL-ATUAL.
004240     ADD 1                        TO WS-CONT-NIVEL-I.
004250*
004260     STRING "HL*" WS-HL-ATUAL "*" WS-HL-CAIXA "*I*0~"
004270                                  INTO WS-LINHA-EDI.
004280     PERFORM P490-GRAVA-LINHA     THRU P490-FIM.
004290*
004300     STRING "LIN**SK*" WA-COD-SKU-CX(WA-IDX-CX, WA-IDX-ITCX)
004310            DELIMITED BY SPACE "~" INTO WS-LINHA-EDI.
004320     PERFORM P490-GRAVA-LINHA     THRU P490-FIM.
004330*
004340     STRING "SN1**" WA-QTD-ITEM-CX(WA-IDX-CX, WA-IDX-ITCX)
004350            "*" WA-UNID-ITEM-CX(WA-IDX-CX, WA-IDX-ITCX) "~"
004360                                  INTO WS-LINHA-EDI.
004370     PERFORM P490-GRAVA-LINHA     THRU P490-FIM.
004380*
004390     IF WS-UPSI-RASTRO-LIGADO
004400         DISPLAY "EXPD0140 - HL-I " WS-HL-ATUAL " SKU "
004410                 WA-COD-SKU-CX(WA-IDX-CX, WA-IDX-ITCX)
004420     END-IF.
004430*
004440 P540-FIM.
004450*
004460*-----------------------------------------------------------------
004470* ENCERRAMENTO - CTT, SE, GE, IEA.
004480*-----------------------------------------------------------------
004490 P800-MONTA-ENCERRAMENTO.
004500*
004510     IF WA-PESO-TOTAL-LOTE = ZERO
004520         STRING "CTT*" WS-CONT-NIVEL-I "~" INTO WS-LINHA-EDI
004530     ELSE
004540         MOVE WA-PESO-TOTAL-LOTE  TO WS-PESO-EDITADO
004550         PERFORM P532-ALINHA-PESO THRU P532-FIM
004560         STRING "CTT*" WS-CONT-NIVEL-I "***" WS-PESO-EDITADO-ALIN
004570                DELIMITED BY SPACE "*LB~" INTO WS-LINHA-EDI
004580     END-IF.
004590     PERFORM P490-GRAVA-LINHA     THRU P490-FIM.
004600*
004610     PERFORM P810-MONTA-SE        THRU P810-FIM.
004620*
004630     STRING "GE*1*" WA-CTRL-NUMERO "~" INTO WS-LINHA-EDI.
004640     PERFORM P490-GRAVA-LINHA     THRU P490-FIM.
004650*
004660     STRING "IEA*1*" WA-CTRL-NUMERO "~" INTO WS-LINHA-EDI.
004670     PERFORM P490-GRAVA-LINHA     THRU P490-FIM.
004680*
004690     MOVE WS-CONT-SEGMENTOS       TO WA-QTD-SEGMENTOS.
004700     MOVE WS-CONT-BYTES           TO WA-QTD-BYTES-EDI.
004710     MOVE WS-HL-ATUAL             TO WA-HL-ATUAL.
004720*
004730 P800-FIM.
004740*
004750 P810-MONTA-SE.
004760*
004770*    SEGMENTOS EMITIDOS DESDE O ST (INCLUSIVE) ATE AQUI, MENOS O
004780*    ISA E O GS, MAIS O PROPRIO SE.
004790     COMPUTE WS-CONT-SEG-SE = WS-CONT-SEGMENTOS - 2 + 1.
004800     STRING "SE*" WS-CONT-SEG-SE "*" WS-CTRL-NUMERO-ST "~"
004810                                  INTO WS-LINHA-EDI.
004820     PERFORM P490-GRAVA-LINHA     THRU P490-FIM.
004830*
004840 P810-FIM.
004850*
004860*-----------------------------------------------------------------
004870* GRAVA A LINHA MONTADA EM WS-LINHA-EDI, ACUMULA O TOTAL DE BYTES
004880* (TAMANHO REAL DO SEGMENTO, SEM OS BRANCOS DE PREENCHIMENTO) E O
004890* TOTAL DE SEGMENTOS (TERMINADORES "~") DO DOCUMENTO.
004900*-----------------------------------------------------------------
004910 P490-GRAVA-LINHA.
004920*
004930     WRITE REG-ASN-856            FROM WS-LINHA-EDI.
004940     ADD 1                        TO WS-CONT-SEGMENTOS.
004950*
004960     MOVE ZERO                    TO WS-CONT-ESPACOS.
004970     INSPECT WS-LINHA-EDI TALLYING WS-CONT-ESPACOS
004980             FOR TRAILING SPACE.
004990     COMPUTE WS-TAM-LINHA = 240 - WS-CONT-ESPACOS.
005000     ADD WS-TAM-LINHA             TO WS-CONT-BYTES.
005010*
005020 P490-FIM.
005030*
005040 P900-FIM.
005050*
005060     CLOSE ARQ-ASN-856.
005070     GOBACK.
005080*
005090 END PROGRAM EXPD0140.
