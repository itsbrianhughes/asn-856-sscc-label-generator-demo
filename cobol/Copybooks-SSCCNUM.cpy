000010******************************************************************
000020* Copybook: SSCCNUM
000030* Autor....: A. RAFFUL
000040* Data.....: 02/05/1989
000050* Objetivo.: Decomposicao do SSCC-18 (Serial Shipping Container
000060*            Code, padrao GS1) em digito de extensao, prefixo de
000070*            empresa, referencia serial e digito verificador.
000080*            Usado pelo gerador/validador de SSCC (EXPD0139) e
000090*            por quem precisar ler o SSCC de volta (EXPD0150).
000100******************************************************************
000110*
000120 01  GRP-SSCC.
000130     05  NUM-SSCC                PIC X(18).
000140     05  FILLER                  PIC X(02) VALUE SPACES.
000150*
000160 01  GRP-SSCC-R REDEFINES GRP-SSCC.
000170     05  SSCC-DIG-EXTENSAO       PIC 9(01).
000180     05  SSCC-PREF-EMPRESA       PIC 9(07).
000190     05  SSCC-SERIAL-REF         PIC 9(09).
000200     05  SSCC-DIG-VERIFIC        PIC 9(01).
000210     05  FILLER                  PIC X(02).
000220*
