000010******************************************************************
000020* Author: A. RAFFUL
000030* Installation: CD - CENTRO DE DISTRIBUICAO
000040* Date-Written: 19/04/1989
000050* Date-Compiled:
000060* Security: USO INTERNO - EXPEDICAO
000070* Purpose: GERA E VALIDA O DIGITO VERIFICADOR DO SSCC-18 (SERIAL
000080*          SHIPPING CONTAINER CODE, PADRAO GS1), MODULO 10, SOBRE
000090*          OS 17 DIGITOS DE DADOS (EXTENSAO + PREFIXO DE EMPRESA +
000100*          REFERENCIA SERIAL). SUBROTINA PEQUENA E REUTILIZAVEL,
000110*          NOS MOLDES DO VALIDADOR DE DIGITO DO CODIGO DE BARRAS
000120*          DO CADASTRO DE PRODUTOS.
000130* Alteracoes:
000140*    19/04/1989 AR CT-0391 PROGRAMA ORIGINAL, ADAPTADO DO CALCULO
000150*               DE DIGITO VERIFICADOR DO CADASTRO DE PRODUTOS
000160*               (EAN-13) PARA O MODULO 10 DO SSCC-18 (17 DIGITOS
000170*               DE DADOS, PESO 3 NO DIGITO MAIS A DIREITA).
000180*    24/04/1989 AR CT-0391 ACRESCIDA A FUNCAO DE VALIDACAO (LKS-
000190*               FUNCAO = 2), QUE RECEBE O SSCC COMPLETO E CONFERE
000200*               O DIGITO GRAVADO CONTRA O RECALCULADO.
000210*    17/02/1999 JPS CT-0899 REVISAO PARA VIRADA DO SECULO - NADA A
000220*               ALTERAR, O PROGRAMA NAO MANIPULA DATAS.
000230*    11/09/2003 MLC CT-1015 ACRESCIDA CONFERENCIA DE QUE O SSCC
000240*               RECEBIDO EM LKS-NUM-SSCC E TODO NUMERICO ANTES DE
000250*               REDEFINIR EM GRP-SSCC, EVITANDO DADO DE ENTRADA
000260*               ALFABETICO ESTOURAR O CALCULO DO MODULO 10.
000270******************************************************************
000280*
000290 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    EXPD0139.
000310 AUTHOR.        A. RAFFUL.
000320 INSTALLATION.  CD - CENTRO DE DISTRIBUICAO.
000330 DATE-WRITTEN.  19/04/1989.
000340 DATE-COMPILED.
000350 SECURITY.      USO INTERNO - EXPEDICAO.
000360*
000370 ENVIRONMENT DIVISION.
000380 CONFIGURATION SECTION.
000390 SOURCE-COMPUTER.    IBM-370.
000400 OBJECT-COMPUTER.    IBM-370.
000410 SPECIAL-NAMES.
000420     CLASS DIGITO-VALIDO IS "0" THRU "9".
000430*
000440 DATA DIVISION.
000450 WORKING-STORAGE SECTION.
000460*
000470     COPY SSCCNUM.
000480*
000490*-----------------------------------------------------------------
000500* AREA DE CALCULO DO DIGITO VERIFICADOR - OS 17 DIGITOS DE DADOS
000510* SAO VISTOS TAMBEM POSICAO A POSICAO (WS-DV-01 A WS-DV-17) PARA
000520* A SOMA PONDERADA, DA MESMA FORMA QUE O CALCULO DO EAN-13 DO
000530* CADASTRO DE PRODUTOS TRATA CADA DIGITO SEPARADAMENTE.
000540*-----------------------------------------------------------------
000550 01  WS-CALCULO-SSCC.
000560     05  WS-DADOS-SSCC.
000570         10  WS-EXT-CALC         PIC 9(01).
000580         10  WS-PREFIXO-CALC     PIC 9(07).
000590         10  WS-SERIAL-CALC      PIC 9(09).
000600     05  WS-DADOS-SSCC-R REDEFINES WS-DADOS-SSCC.
000610         10  WS-DV-01            PIC 9(01).
000620         10  WS-DV-02            PIC 9(01).
000630         10  WS-DV-03            PIC 9(01).
000640         10  WS-DV-04            PIC 9(01).
000650         10  WS-DV-05            PIC 9(01).
000660         10  WS-DV-06            PIC 9(01).
000670         10  WS-DV-07            PIC 9(01).
000680         10  WS-DV-08            PIC 9(01).
000690         10  WS-DV-09            PIC 9(01).
000700         10  WS-DV-10            PIC 9(01).
000710         10  WS-DV-11            PIC 9(01).
000720         10  WS-DV-12            PIC 9(01).
000730         10  WS-DV-13            PIC 9(01).
000740         10  WS-DV-14            PIC 9(01).
000750         10  WS-DV-15            PIC 9(01).
000760         10  WS-DV-16            PIC 9(01).
000770         10  WS-DV-17            PIC 9(01).
000780     05  WS-SOMA                 PIC 9(05) COMP.
000790     05  WS-QUOCIENTE            PIC 9(05) COMP.
000800     05  WS-RESTO                PIC 9(02) COMP.
000810         88  RESTO-ZERO          VALUE 0.
000820         88  RESTO-DIFE          VALUE 1 THRU 99.
000830     05  WS-DIGITO-CALCULADO     PIC 9(01).
000840     05  FILLER                  PIC X(05).
000850*
000860 LINKAGE SECTION.
000870*
000880 01  LKS-SSCC-PARM.
000890     05  LKS-FUNCAO              PIC 9(01).
000900         88  LKS-GERAR           VALUE 1.
000910         88  LKS-VALIDAR         VALUE 2.
000920     05  LKS-DADOS-SSCC.
000930         10  LKS-DIG-EXTENSAO    PIC 9(01).
000940         10  LKS-PREF-EMPRESA    PIC 9(07).
000950         10  LKS-SERIAL-REF      PIC 9(09).
000960     05  LKS-DADOS-SSCC-R REDEFINES LKS-DADOS-SSCC
000970                              PIC 9(17).
000980     05  LKS-NUM-SSCC            PIC X(18).
000990     05  LKS-RETORNO             PIC 9(01).
001000         88  LKS-SSCC-OK         VALUE 0.
001010         88  LKS-SSCC-DIGITO-INVALIDO VALUE 1.
001020     05  FILLER                  PIC X(04).
001030*
001040 PROCEDURE DIVISION USING LKS-SSCC-PARM.
001050*
001060 MAIN-PROCEDURE.
001070*
001080     MOVE 0                      TO LKS-RETORNO.
001090*
001100     EVALUATE TRUE
001110         WHEN LKS-GERAR
001120             PERFORM P100-GERA-SSCC      THRU P100-FIM
001130         WHEN LKS-VALIDAR
001140             PERFORM P200-VALIDA-SSCC    THRU P200-FIM
001150         WHEN OTHER
001160             MOVE 1               TO LKS-RETORNO
001170     END-EVALUATE.
001180*
001190     GOBACK.
001200*
001210 P100-GERA-SSCC.
001220*
001230     MOVE LKS-DIG-EXTENSAO       TO WS-EXT-CALC.
001240     MOVE LKS-PREF-EMPRESA       TO WS-PREFIXO-CALC.
001250     MOVE LKS-SERIAL-REF         TO WS-SERIAL-CALC.
001260*
001270     PERFORM P300-CALCULA-DIGITO THRU P300-FIM.
001280*
001290     STRING LKS-DIG-EXTENSAO
001300            LKS-PREF-EMPRESA
001310            LKS-SERIAL-REF
001320            WS-DIGITO-CALCULADO  INTO LKS-NUM-SSCC.
001330*
001340 P100-FIM.
001350*
001360 P200-VALIDA-SSCC.
001370*
001380     IF LKS-NUM-SSCC IS NOT DIGITO-VALIDO
001390         MOVE 1                  TO LKS-RETORNO
001400         GO TO P200-FIM
001410     END-IF.
001420*
001430     MOVE LKS-NUM-SSCC           TO GRP-SSCC.
001440*
001450     MOVE SSCC-DIG-EXTENSAO      TO WS-EXT-CALC.
001460     MOVE SSCC-PREF-EMPRESA      TO WS-PREFIXO-CALC.
001470     MOVE SSCC-SERIAL-REF        TO WS-SERIAL-CALC.
001480*
001490     PERFORM P300-CALCULA-DIGITO THRU P300-FIM.
001500*
001510     IF WS-DIGITO-CALCULADO NOT = SSCC-DIG-VERIFIC
001520         MOVE 1                  TO LKS-RETORNO
001530     END-IF.
001540*
001550 P200-FIM.
001560*
001570*-----------------------------------------------------------------
001580* MODULO 10 DO GS1: DIGITOS EM POSICAO IMPAR (CONTANDO DA
001590* ESQUERDA, O QUE EQUIVALE AO DIGITO MAIS A DIREITA TER PESO 3)
001600* SOMADOS E MULTIPLICADOS POR 3; DIGITOS EM POSICAO PAR SOMADOS
001610* COM PESO 1. DIGITO VERIFICADOR = COMPLEMENTO DA SOMA PARA O
001620* PROXIMO MULTIPLO DE 10 (OU ZERO, SE A SOMA JA FOR MULTIPLA DE
001630* 10).
001640*-----------------------------------------------------------------
001650 P300-CALCULA-DIGITO.
001660*
001670     MOVE ZEROS                  TO WS-SOMA.
001680     ADD WS-DV-01 WS-DV-03 WS-DV-05 WS-DV-07 WS-DV-09
001690         WS-DV-11 WS-DV-13 WS-DV-15 WS-DV-17  TO WS-SOMA.
001700     COMPUTE WS-SOMA = WS-SOMA * 3.
001710     ADD WS-DV-02 WS-DV-04 WS-DV-06 WS-DV-08
001720         WS-DV-10 WS-DV-12 WS-DV-14 WS-DV-16  TO WS-SOMA.
001730*
001740     DIVIDE WS-SOMA BY 10 GIVING WS-QUOCIENTE
001750                          REMAINDER WS-RESTO.
001760*
001770     IF RESTO-ZERO
001780         MOVE ZERO                TO WS-DIGITO-CALCULADO
001790     ELSE
001800         COMPUTE WS-DIGITO-CALCULADO = 10 - WS-RESTO
001810     END-IF.
001820*
001830 P300-FIM.
001840 END PROGRAM EXPD0139.
