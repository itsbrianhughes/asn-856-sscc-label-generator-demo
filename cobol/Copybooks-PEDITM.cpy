000010******************************************************************
000020* Copybook: PEDITM
000030* Autor....: A. RAFFUL
000040* Data.....: 18/04/1989
000050* Objetivo.: Layout do registro de ITEM DO PEDIDO. Um a N
000060*            registros por pedido no arquivo de entrada
000070*            (EXPDITM), na ordem de digitacao original.
000080******************************************************************
000090*
000100 01  REG-ITEM-PEDIDO.
000110     05  NUM-ITEM                PIC 9(04).
000120     05  COD-SKU                 PIC X(15).
000130     05  DESC-ITEM               PIC X(30).
000140     05  QTD-ITEM                PIC 9(07).
000150     05  UNID-MEDIDA             PIC X(02).
000160     05  PESO-UNIT               PIC 9(03)V99.
000170*-----------------------------------------------------------------
000180* RESERVADO PARA EXPANSAO FUTURA DO LAYOUT (NAO USADO)
000190*-----------------------------------------------------------------
000200     05  FILLER                  PIC X(05).
000210*
