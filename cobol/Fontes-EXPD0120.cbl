000010******************************************************************
000020* Author: A. RAFFUL
000030* Installation: CD - CENTRO DE DISTRIBUICAO
000040* Date-Written: 20/04/1989
000050* Date-Compiled:
000060* Security: USO INTERNO - EXPEDICAO
000070* Purpose: EMPACOTAMENTO (CARTONIZACAO) DOS ITENS VALIDADOS DO
000080*          PEDIDO NAS CAIXAS DO EMBARQUE, RESPEITANDO OS LIMITES
000090*          DE QUANTIDADE E PESO POR CAIXA, E ATRIBUICAO DO SSCC-18
000100*          DE CADA CAIXA ATRAVES DO EXPD0139.
000110* Alteracoes:
000120*    20/04/1989 AR CT-0391 PROGRAMA ORIGINAL. EMPACOTAMENTO POR
000130*               ORDEM DE DIGITACAO DO ITEM (GREEDY), LIMITE DE
000140*               QUANTIDADE E DE PESO POR CAIXA.
000150*    27/04/1989 AR CT-0391 CAPACIDADE DE PESO CALCULADA POR
000160*               TRUNCAMENTO (DIVIDE ... GIVING, SEM ARREDONDAR).
000170*    02/05/1989 AR CT-0404 ATRIBUICAO DO SSCC-18 POR CAIXA VIA
000180*               CALL AO EXPD0139 NO FECHAMENTO DA CAIXA.
000190*    09/01/1999 JPS CT-0899 REVISAO PARA VIRADA DO SECULO - NADA A
000200*               ALTERAR, O PROGRAMA NAO MANIPULA DATAS.
000210*    14/08/2001 MLC CT-0951 ACRESCIDO UPSI-0 PARA RASTRO DE
000220*               EMPACOTAMENTO EM AMBIENTE DE TESTE.
000230*    03/12/2004 MLC CT-1071 LACOS DE VARREDURA DE LINHA E DE SOMA
000240*               DE PESO REESCRITOS EM PARAGRAFOS FORA DE LINHA
000250*               (PERFORM...THRU), PADRAO JA USADO NO RESTO DO
000260*               PROGRAMA.
000270******************************************************************
000280*
000290 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    EXPD0120.
000310 AUTHOR.        A. RAFFUL.
000320 INSTALLATION.  CD - CENTRO DE DISTRIBUICAO.
000330 DATE-WRITTEN.  20/04/1989.
000340 DATE-COMPILED.
000350 SECURITY.      USO INTERNO - EXPEDICAO.
000360*
000370 ENVIRONMENT DIVISION.
000380 CONFIGURATION SECTION.
000390 SOURCE-COMPUTER.    IBM-370.
000400 OBJECT-COMPUTER.    IBM-370.
000410 SPECIAL-NAMES.
000420     UPSI-0 ON  STATUS IS WS-UPSI-RASTRO-LIGADO
000430            OFF STATUS IS WS-UPSI-RASTRO-DESLIGADO.
000440*
000450 DATA DIVISION.
000460 WORKING-STORAGE SECTION.
000470*
000480*-----------------------------------------------------------------
000490* PARAMETROS DE EMPACOTAMENTO DESTE LOTE (SEM ARQUIVO DE PARAMET
000500* ROS - VALORES FIXOS DE PROGRAMA, CONFORME NORMA DE EXPEDICAO)
000510*-----------------------------------------------------------------
000520 01  WS-PARAMETROS-LOTE.
000530     05  WS-MAX-UNID-CAIXA       PIC 9(03) COMP VALUE 50.
000540     05  WS-MAX-PESO-CAIXA       PIC 9(05)V99   VALUE 50.00.
000550         88  WS-SEM-LIMITE-PESO  VALUE ZERO.
000560     05  WS-MAX-PESO-CAIXA-R REDEFINES WS-MAX-PESO-CAIXA.
000570         10  WS-MAX-PESO-INTEIRO PIC 9(05).
000580         10  WS-MAX-PESO-DECIMAL PIC 9(02).
000590     05  WS-SSCC-EXTENSAO-INI    PIC 9(01)      VALUE 0.
000600     05  WS-SSCC-PREFIXO-INI     PIC 9(07)      VALUE 0614141.
000610     05  WS-SSCC-SERIAL-INI      PIC 9(09) COMP VALUE 1.
000620     05  FILLER                  PIC X(05).
000630*
000640*-----------------------------------------------------------------
000650* CONTADORES DA CAIXA EM MONTAGEM (SO EXISTEM ENQUANTO A CAIXA
000660* ESTA ABERTA - QUANDO FECHA, OS TOTAIS FICAM EM WA-TAB-CAIXA)
000670*-----------------------------------------------------------------
000680 01  WS-CAIXA-EM-MONTAGEM.
000690     05  WS-CAIXA-ABERTA         PIC X(01) VALUE "N".
000700         88  CAIXA-ESTA-ABERTA   VALUE "S".
000710     05  WS-QTD-UNID-CAIXA       PIC 9(05) COMP VALUE ZERO.
000720     05  WS-PESO-CAIXA-ATUAL     PIC 9(05)V99   VALUE ZERO.
000730     05  WS-PESO-CX-ATUAL-R REDEFINES WS-PESO-CAIXA-ATUAL.
000740         10  WS-PESO-CX-ATU-INT  PIC 9(05).
000750         10  WS-PESO-CX-ATU-DEC  PIC 9(02).
000760     05  FILLER                  PIC X(05).
000770*
000780 01  WS-AUXILIARES.
000790     05  WS-QTD-A-EMPACOTAR      PIC 9(07) COMP.
000800     05  WS-ESPACO-UNID          PIC S9(07) COMP.
000810     05  WS-CAPACIDADE-PESO      PIC S9(07) COMP.
000820     05  WS-RESTO-DIVISAO        PIC 9(05)V99.
000830     05  WS-PESO-A-EMPACOTAR     PIC 9(07)V99.
000840     05  FILLER                  PIC X(05).
000850*
000860 01  LKS-SSCC-PARM-CH.
000870     05  LKS-FUNCAO-CH           PIC 9(01).
000880     05  LKS-DADOS-SSCC-CH.
000890         10  LKS-DIG-EXTENSAO-CH PIC 9(01).
000900         10  LKS-PREF-EMPRESA-CH PIC 9(07).
000910         10  LKS-SERIAL-REF-CH   PIC 9(09).
000920     05  LKS-DADOS-SSCC-CH-R REDEFINES LKS-DADOS-SSCC-CH
000930                              PIC 9(17).
000940     05  LKS-NUM-SSCC-CH         PIC X(18).
000950     05  LKS-RETORNO-CH          PIC 9(01).
000960     05  FILLER                  PIC X(04).
000970*
000980 LINKAGE SECTION.
000990*
001000     COPY EXPDARE.
001010*
001020 PROCEDURE DIVISION USING WA-AREA-LOTE.
001030*
001040 MAIN-PROCEDURE.
001050*
001060     PERFORM P100-INICIALIZA      THRU P100-FIM.
001070*
001080     PERFORM P150-EMPACOTA-PEDIDO THRU P150-FIM
001090         VARYING WA-IDX-ITEM FROM 1 BY 1
001100             UNTIL WA-IDX-ITEM > WA-QTD-ITENS-PEDIDO.
001110*
001120     IF CAIXA-ESTA-ABERTA
001130         PERFORM P390-FECHA-CAIXA-ATUAL  THRU P390-FIM
001140     END-IF.
001150*
001160     PERFORM P500-CALCULA-TOTAIS  THRU P500-FIM.
001170*
001180     GOBACK.
001190*
001200 P100-INICIALIZA.
001210*
001220     MOVE WS-SSCC-EXTENSAO-INI    TO WA-SSCC-EXTENSAO.
001230     MOVE WS-SSCC-PREFIXO-INI     TO WA-SSCC-PREF-EMPRESA.
001240     MOVE WS-SSCC-SERIAL-INI      TO WA-SSCC-SERIAL-ATUAL.
001250     MOVE WS-MAX-UNID-CAIXA       TO WA-SSCC-MAX-ITEM-CARTON.
001260     MOVE WS-MAX-PESO-CAIXA       TO WA-SSCC-MAX-PESO-CARTON.
001270*
001280     MOVE ZERO                    TO WA-QTD-CAIXAS.
001290     MOVE ZERO                    TO WA-PESO-TOTAL-LOTE.
001300     MOVE "N"                     TO WS-CAIXA-ABERTA.
001310*
001320 P100-FIM.
001330*
001340*-----------------------------------------------------------------
001350* VARRE AS LINHAS DO PEDIDO NA ORDEM DE DIGITACAO (GREEDY), PARA
001360* CADA UMA EMPACOTANDO ATE ESGOTAR O SALDO DA LINHA.
001370*-----------------------------------------------------------------
001380 P150-EMPACOTA-PEDIDO.
001390*
001400     PERFORM P300-EMPACOTA-LINHA THRU P300-FIM
001410         UNTIL WA-QTD-RESTANTE(WA-IDX-ITEM) = ZERO.
001420*
001430 P150-FIM.
001440*
001450*-----------------------------------------------------------------
001460* TENTA EMPACOTAR O SALDO RESTANTE DA LINHA ATUAL. SE NAO COUBER
001470* NENHUMA UNIDADE NA CAIXA ABERTA, FECHA-A E ABRE UMA NOVA, E O
001480* PERFORM CHAMADOR TENTA A MESMA LINHA DE NOVO.
001490*-----------------------------------------------------------------
001500 P300-EMPACOTA-LINHA.
001510*
001520     IF NOT CAIXA-ESTA-ABERTA
001530         PERFORM P320-ABRE-CAIXA  THRU P320-FIM
001540     END-IF.
001550*
001560     COMPUTE WS-ESPACO-UNID = WS-MAX-UNID-CAIXA
001570                            - WS-QTD-UNID-CAIXA.
001580*
001590     IF WS-ESPACO-UNID < WA-QTD-RESTANTE(WA-IDX-ITEM)
001600         MOVE WS-ESPACO-UNID          TO WS-QTD-A-EMPACOTAR
001610     ELSE
001620         MOVE WA-QTD-RESTANTE(WA-IDX-ITEM) TO WS-QTD-A-EMPACOTAR
001630     END-IF.
001640*
001650     IF NOT WS-SEM-LIMITE-PESO
001660         AND WA-PESO-UNIT(WA-IDX-ITEM) > ZERO
001670         COMPUTE WS-RESTO-DIVISAO ROUNDED =
001680                 WS-MAX-PESO-CAIXA - WS-PESO-CAIXA-ATUAL
001690         DIVIDE WS-RESTO-DIVISAO BY WA-PESO-UNIT(WA-IDX-ITEM)
001700                 GIVING WS-CAPACIDADE-PESO
001710         IF WS-CAPACIDADE-PESO < WS-QTD-A-EMPACOTAR
001720             MOVE WS-CAPACIDADE-PESO  TO WS-QTD-A-EMPACOTAR
001730         END-IF
001740     END-IF.
001750*
001760     IF WS-QTD-A-EMPACOTAR NOT > ZERO
001770         PERFORM P390-FECHA-CAIXA-ATUAL  THRU P390-FIM
001780         PERFORM P320-ABRE-CAIXA         THRU P320-FIM
001790     ELSE
001800         PERFORM P350-ADICIONA-ITEM-CX   THRU P350-FIM
001810     END-IF.
001820*
001830 P300-FIM.
001840*
001850 P320-ABRE-CAIXA.
001860*
001870     ADD 1                        TO WA-QTD-CAIXAS.
001880     SET WA-IDX-CX                TO WA-QTD-CAIXAS.
001890*
001900     MOVE WA-QTD-CAIXAS           TO WA-SEQ-CAIXA(WA-IDX-CX).
001910     STRING "CTN-" WA-SEQ-CAIXA(WA-IDX-CX)
001920                                  INTO WA-COD-CAIXA(WA-IDX-CX).
001930*
001940     MOVE ZERO                    TO WA-PESO-CAIXA(WA-IDX-CX).
001950     MOVE ZERO                    TO
001960                            WA-QTD-ITENS-CAIXA(WA-IDX-CX).
001970*
001980     MOVE "S"                     TO WS-CAIXA-ABERTA.
001990     MOVE ZERO                    TO WS-QTD-UNID-CAIXA.
002000     MOVE ZERO                    TO WS-PESO-CAIXA-ATUAL.
002010*
002020     IF WS-UPSI-RASTRO-LIGADO
002030         DISPLAY "EXPD0120 - ABRIU CAIXA " WA-COD-CAIXA(WA-IDX-CX)
002040     END-IF.
002050*
002060 P320-FIM.
002070*
002080 P350-ADICIONA-ITEM-CX.
002090*
002100     ADD 1 TO WA-QTD-ITENS-CAIXA(WA-IDX-CX).
002110     SET WA-IDX-ITCX TO WA-QTD-ITENS-CAIXA(WA-IDX-CX).
002120*
002130     MOVE WA-COD-SKU(WA-IDX-ITEM)  TO
002140                      WA-COD-SKU-CX(WA-IDX-CX, WA-IDX-ITCX).
002150     MOVE WA-DESC-ITEM(WA-IDX-ITEM) TO
002160                      WA-DESC-ITEM-CX(WA-IDX-CX, WA-IDX-ITCX).
002170     MOVE WS-QTD-A-EMPACOTAR        TO
002180                      WA-QTD-ITEM-CX(WA-IDX-CX, WA-IDX-ITCX).
002190     MOVE WA-UNID-MEDIDA(WA-IDX-ITEM) TO
002200                      WA-UNID-ITEM-CX(WA-IDX-CX, WA-IDX-ITCX).
002210     MOVE WA-PESO-UNIT(WA-IDX-ITEM)  TO
002220                      WA-PESO-UNIT-CX(WA-IDX-CX, WA-IDX-ITCX).
002230*
002240     COMPUTE WS-PESO-A-EMPACOTAR ROUNDED =
002250             WS-QTD-A-EMPACOTAR * WA-PESO-UNIT(WA-IDX-ITEM).
002260*
002270     ADD WS-QTD-A-EMPACOTAR        TO WS-QTD-UNID-CAIXA.
002280     ADD WS-PESO-A-EMPACOTAR       TO WS-PESO-CAIXA-ATUAL.
002290     SUBTRACT WS-QTD-A-EMPACOTAR   FROM
002300                            WA-QTD-RESTANTE(WA-IDX-ITEM).
002310*
002320 P350-FIM.
002330*
002340 P390-FECHA-CAIXA-ATUAL.
002350*
002360     MOVE WS-PESO-CAIXA-ATUAL      TO WA-PESO-CAIXA(WA-IDX-CX).
002370*
002380     IF WA-SSCC-SERIAL-ATUAL > 999999999
002390         MOVE 50                  TO WA-COD-RETORNO
002400         MOVE "SERIAL DE SSCC ESGOTADO (9 DIGITOS)"
002410                                  TO WA-MSG-ERRO
002420     ELSE
002430         MOVE 1                   TO LKS-FUNCAO-CH
002440         MOVE WA-SSCC-EXTENSAO    TO LKS-DIG-EXTENSAO-CH
002450         MOVE WA-SSCC-PREF-EMPRESA TO LKS-PREF-EMPRESA-CH
002460         MOVE WA-SSCC-SERIAL-ATUAL TO LKS-SERIAL-REF-CH
002470*
002480         CALL "EXPD0139" USING LKS-SSCC-PARM-CH
002490*
002500         MOVE LKS-NUM-SSCC-CH     TO WA-NUM-SSCC(WA-IDX-CX)
002510         ADD 1                    TO WA-SSCC-SERIAL-ATUAL
002520     END-IF.
002530*
002540     MOVE "N"                     TO WS-CAIXA-ABERTA.
002550*
002560     IF WS-UPSI-RASTRO-LIGADO
002570         DISPLAY "EXPD0120 - FECHOU CAIXA "
002580                 WA-COD-CAIXA(WA-IDX-CX)
002590                 " SSCC " WA-NUM-SSCC(WA-IDX-CX)
002600                 " PESO " WS-PESO-CX-ATU-INT ","
002610                 WS-PESO-CX-ATU-DEC
002620     END-IF.
002630*
002640 P390-FIM.
002650*
002660 P500-CALCULA-TOTAIS.
002670*
002680     MOVE ZERO                    TO WA-PESO-TOTAL-LOTE.
002690     PERFORM P510-SOMA-PESO-CAIXA THRU P510-FIM
002700         VARYING WA-IDX-CX FROM 1 BY 1
002710             UNTIL WA-IDX-CX > WA-QTD-CAIXAS.
002720*
002730 P500-FIM.
002740*
002750*-----------------------------------------------------------------
002760* SOMA O PESO DE CADA CAIXA FECHADA NO TOTAL DO LOTE, PARA O
002770* RESUMO DE EMBARQUE DEVOLVIDO AO EXPD0000.
002780*-----------------------------------------------------------------
002790 P510-SOMA-PESO-CAIXA.
002800*
002810     ADD WA-PESO-CAIXA(WA-IDX-CX) TO WA-PESO-TOTAL-LOTE.
002820*
002830 P510-FIM.
002840 END PROGRAM EXPD0120.
