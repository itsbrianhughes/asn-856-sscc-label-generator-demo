000010******************************************************************
000020* Copybook: EXPDARE
000030* Autor....: A. RAFFUL
000040* Data.....: 18/04/1989
000050* Objetivo.: Area de comunicacao do lote de expedicao. Todos os
000060*            programas do lote (EXPD0000, EXPD0110, EXPD0120,
000070*            EXPD0140, EXPD0150, EXPD0160) recebem esta area via
000080*            LINKAGE ou a declaram em WORKING-STORAGE - e assim
000090*            que o pedido validado, as caixas empacotadas e os
000100*            totais do embarque passam de um passo do lote para
000110*            o outro, sem reler os arquivos de entrada a cada
000120*            passo.
000130* Alteracoes: 18/04/1989 - AR - CT-0391 - Area original, lote de
000140*                         ASN/SSCC/etiqueta de expedicao.
000150*             22/04/1989 - AR - CT-0391 - Acrescida WA-QTD-RESTA
000160*                         NTE para suportar o split de uma linha
000170*                         entre caixas consecutivas.
000180*             10/05/1989 - AR - CT-0404 - Acrescidos os campos de
000190*                         controle EDI (WA-CONTROLE-EDI).
000200*             20/11/2004 - MLC - CT-1070 - Acrescida WA-PESO-TOTAL
000210*                         -LOTE-R, redefinicao do peso total do
000220*                         embarque em parte inteira/decimal, para
000230*                         o condutor do lote e o relatorio de
000240*                         validacao avisarem quando o peso estiver
000250*                         perto do limite do campo.
000260******************************************************************
000270*
000280*-----------------------------------------------------------------
000290* LIMITES INTERNOS DAS TABELAS DESTE LOTE
000300* WA-MAX-ITEM  - maximo de linhas de item por pedido
000310* WA-MAX-CAIXA - maximo de caixas por embarque
000320* WA-MAX-ITCX  - maximo de linhas de item distintas por caixa
000330*-----------------------------------------------------------------
000340 01  WA-AREA-LOTE.
000350*
000360     05  WA-LIMITES.
000370         10  WA-MAX-ITEM         PIC 9(03) COMP VALUE 300.
000380         10  WA-MAX-CAIXA        PIC 9(03) COMP VALUE 300.
000390         10  WA-MAX-ITCX         PIC 9(02) COMP VALUE 40.
000400*
000410*-----------------------------------------------------------------
000420* RETORNO DA VALIDACAO DO PEDIDO (PREENCHIDO PELO EXPD0110)
000430*-----------------------------------------------------------------
000440     05  WA-STATUS-LOTE.
000450         10  WA-COD-RETORNO      PIC 9(02) COMP.
000460             88  WA-RETORNO-OK   VALUE 0.
000470             88  WA-RETORNO-ERRO VALUE 1 THRU 99.
000480         10  WA-MSG-ERRO         PIC X(60).
000490*
000500*-----------------------------------------------------------------
000510* CABECALHO DO PEDIDO VALIDADO
000520*-----------------------------------------------------------------
000530     05  WA-PEDIDO.
000540         10  WA-COD-PEDIDO       PIC X(20).
000550         10  WA-NUM-PEDIDO-CLI   PIC X(20).
000560         10  WA-DAT-EMBARQUE     PIC 9(08).
000570         10  WA-DAT-EMB-R REDEFINES WA-DAT-EMBARQUE.
000580             15  WA-DAT-EMB-AAAA PIC 9(04).
000590             15  WA-DAT-EMB-MM   PIC 9(02).
000600             15  WA-DAT-EMB-DD   PIC 9(02).
000610         10  WA-COD-TRANSP       PIC X(04).
000620         10  WA-NIV-SERVICO      PIC X(15).
000630         10  WA-NUM-CONTA-CLI    PIC X(15).
000640*
000650*-----------------------------------------------------------------
000660* ENDERECOS DO PEDIDO - INDICE 1 = ORIGEM (F) / INDICE 2 = DESTI
000670* NO (T), NA ORDEM LIDA DO ARQUIVO EXPDEND
000680*-----------------------------------------------------------------
000690     05  WA-TAB-ENDERECO OCCURS 2 TIMES INDEXED BY WA-IDX-END.
000700         10  WA-TIPO-ENDER       PIC X(01).
000710             88  WA-END-ORIGEM   VALUE "F".
000720             88  WA-END-DESTINO  VALUE "T".
000730         10  WA-NOME-ENDER       PIC X(30).
000740         10  WA-LOGRADOURO-1     PIC X(30).
000750         10  WA-LOGRADOURO-2     PIC X(30).
000760         10  WA-CIDADE-ENDER     PIC X(20).
000770         10  WA-UF-ENDER         PIC X(02).
000780         10  WA-CEP-ENDER        PIC X(10).
000790         10  WA-PAIS-ENDER       PIC X(02).
000800*
000810*-----------------------------------------------------------------
000820* ITENS DO PEDIDO VALIDADOS, NA ORDEM ORIGINAL DE DIGITACAO.
000830* WA-QTD-RESTANTE E DECREMENTADA PELO EMPACOTAMENTO (EXPD0120) -
000840* QUANDO UMA LINHA E DIVIDIDA ENTRE CAIXAS CONSECUTIVAS, O SALDO
000850* A EMPACOTAR FICA AQUI.
000860*-----------------------------------------------------------------
000870     05  WA-QTD-ITENS-PEDIDO     PIC 9(04) COMP.
000880     05  WA-TAB-ITEM OCCURS 300 TIMES INDEXED BY WA-IDX-ITEM.
000890         10  WA-NUM-ITEM         PIC 9(04).
000900         10  WA-COD-SKU          PIC X(15).
000910         10  WA-DESC-ITEM        PIC X(30).
000920         10  WA-QTD-ITEM         PIC 9(07).
000930         10  WA-QTD-RESTANTE     PIC 9(07).
000940         10  WA-UNID-MEDIDA      PIC X(02).
000950         10  WA-PESO-UNIT        PIC 9(03)V99.
000960*
000970*-----------------------------------------------------------------
000980* CAIXAS EMPACOTADAS PELO EXPD0120, NA ORDEM DE SEQUENCIA. CADA
000990* CAIXA TRAZ SEU PROPRIO SSCC-18 (ATRIBUIDO PELO EXPD0139) E A
001000* LISTA DE LINHAS DE ITEM QUE FORAM COLOCADAS NELA.
001010*-----------------------------------------------------------------
001020     05  WA-QTD-CAIXAS           PIC 9(04) COMP.
001030     05  WA-PESO-TOTAL-LOTE      PIC 9(07)V99.
001040     05  WA-PESO-TOTAL-LOTE-R REDEFINES WA-PESO-TOTAL-LOTE.
001050         10  WA-PESO-TOTAL-INTEIRO PIC 9(07).
001060         10  WA-PESO-TOTAL-DECIMAL PIC 99.
001070     05  WA-TAB-CAIXA OCCURS 300 TIMES INDEXED BY WA-IDX-CX.
001080         10  WA-COD-CAIXA        PIC X(08).
001090         10  WA-SEQ-CAIXA        PIC 9(04).
001100         10  WA-NUM-SSCC         PIC X(18).
001110         10  WA-PESO-CAIXA       PIC 9(05)V99.
001120         10  WA-QTD-ITENS-CAIXA  PIC 9(03) COMP.
001130         10  WA-TAB-ITEM-CX OCCURS 40 TIMES
001140                            INDEXED BY WA-IDX-ITCX.
001150             15  WA-COD-SKU-CX     PIC X(15).
001160             15  WA-DESC-ITEM-CX   PIC X(30).
001170             15  WA-QTD-ITEM-CX    PIC 9(07).
001180             15  WA-UNID-ITEM-CX   PIC X(02).
001190             15  WA-PESO-UNIT-CX   PIC 9(03)V99.
001200*
001210*-----------------------------------------------------------------
001220* PARAMETROS E CONTADOR DO GERADOR DE SSCC (EXPD0139)
001230*-----------------------------------------------------------------
001240     05  WA-SSCC-PARM.
001250         10  WA-SSCC-EXTENSAO    PIC 9(01).
001260         10  WA-SSCC-PREF-EMPRESA PIC 9(07).
001270         10  WA-SSCC-SERIAL-ATUAL PIC 9(09) COMP.
001280         10  WA-SSCC-MAX-ITEM-CARTON PIC 9(03) COMP.
001290         10  WA-SSCC-MAX-PESO-CARTON PIC 9(05)V99.
001300*
001310*-----------------------------------------------------------------
001320* NUMEROS DE CONTROLE E CONTADORES DO INTERCAMBIO EDI 856,
001330* MONTADO PELO EXPD0140
001340*-----------------------------------------------------------------
001350     05  WA-CONTROLE-EDI.
001360         10  WA-CTRL-NUMERO      PIC 9(09).
001370         10  WA-SENDER-ID        PIC X(15).
001380         10  WA-RECEIVER-ID      PIC X(15).
001390         10  WA-QTD-SEGMENTOS    PIC 9(05) COMP.
001400         10  WA-QTD-BYTES-EDI    PIC 9(07) COMP.
001410         10  WA-HL-ATUAL         PIC 9(04) COMP.
001420*
001430*-----------------------------------------------------------------
001440* RESERVADO PARA EXPANSAO FUTURA DA AREA DE COMUNICACAO
001450*-----------------------------------------------------------------
001460     05  FILLER                  PIC X(20).
001470*
