000010******************************************************************
000020* Author: A. RAFFUL
000030* Installation: CD - CENTRO DE DISTRIBUICAO
000040* Date-Written: 22/04/1989
000050* Date-Compiled:
000060* Security: USO INTERNO - EXPEDICAO
000070* Purpose: MONTA E GRAVA A ETIQUETA DE EXPEDICAO DE CADA CAIXA DO
000080*          EMBARQUE (WA-AREA-LOTE), UMA POR CAIXA, NA ORDEM DE
000090*          SEQUENCIA - SSCC EM FORMA ESPACADA E EM FORMA AI (00),
000100*          ENDERECOS DE ORIGEM/DESTINO, TRANSPORTADORA, PESO E
000110*          LISTA DE CONTEUDO DA CAIXA. CHAMADO PELO LOTE
000120*          (EXPD0000) DEPOIS DA MONTAGEM DO ASN (EXPD0140).
000130* Alteracoes:
000140*    22/04/1989 AR CT-0391 PROGRAMA ORIGINAL, NOS MOLDES DA
000150*               LISTAGEM DE PRODUTOS (SCMP0220), TROCANDO A TABELA
000160*               EM MEMORIA PELAS CAIXAS JA EMPACOTADAS DO LOTE.
000170*    25/04/1989 AR CT-0391 ACRESCIDO O MAPEAMENTO DE CODIGO DE
000180*               TRANSPORTADORA (SCAC) PARA NOME POR EXTENSO.
000190*    03/05/1991 AR CT-0452 ACRESCIDA A LISTA DE CONTEUDO DA CAIXA
000200*               (ATE 5 LINHAS) E O UPSI-0 PARA O OPERADOR SUPRIMIR
000210*               A LISTA QUANDO QUISER SO O CABECALHO DA ETIQUETA.
000220*    09/01/1999 JPS CT-0899 REVISAO PARA VIRADA DO SECULO - DATA
000230*               DE EMBARQUE (WA-DAT-EMBARQUE) JA TRAFEGA COM
000240*               SECULO (CCYYMMDD), NENHUM AJUSTE DE PROGRAMA
000250*               NECESSARIO.
000260*    14/03/2005 MLC CT-1088 ACRESCIDO O CODIGO DE TRANSPORTADORA
000270*               "UPGF" (UPS FREIGHT) NA TABELA DE NOMES.
000280******************************************************************
000290*
000300 IDENTIFICATION DIVISION.
000310 PROGRAM-ID.    EXPD0150.
000320 AUTHOR.        A. RAFFUL.
000330 INSTALLATION.  CD - CENTRO DE DISTRIBUICAO.
000340 DATE-WRITTEN.  22/04/1989.
000350 DATE-COMPILED.
000360 SECURITY.      USO INTERNO - EXPEDICAO.
000370*
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400 SOURCE-COMPUTER.    IBM-370.
000410 OBJECT-COMPUTER.    IBM-370.
000420 SPECIAL-NAMES.
000430     UPSI-0 ON STATUS IS WS-UPSI-OMITE-CONTEUDO
000440            OFF STATUS IS WS-UPSI-IMPRIME-CONTEUDO.
000450*
000460 INPUT-OUTPUT SECTION.
000470 FILE-CONTROL.
000480*
000490     SELECT ARQ-ETIQUETA ASSIGN TO "EXPDETQ"
000500          ORGANIZATION   IS LINE SEQUENTIAL
000510          ACCESS         IS SEQUENTIAL
000520          FILE STATUS    IS WS-FS-ETIQUETA.
000530*
000540 DATA DIVISION.
000550 FILE SECTION.
000560*
000570 FD  ARQ-ETIQUETA.
000580 01  REG-ETIQUETA                 PIC X(80).
000590*
000600 WORKING-STORAGE SECTION.
000610*
000620     COPY SSCCNUM.
000630*
000640 77  WS-FS-ETIQUETA                PIC X(02).
000650     88  WS-FS-ETQ-OK               VALUE "00".
000660*
000670 01  WS-INDICES-ENDERECO.
000680     05  WS-IDX-ORIGEM             PIC 9(01) COMP VALUE 1.
000690     05  WS-IDX-DESTINO            PIC 9(01) COMP VALUE 2.
000700     05  FILLER                    PIC X(04).
000710*
000720*-----------------------------------------------------------------
000730* SSCC JA DECOMPOSTO (COPY SSCCNUM) E REFORMATADO PARA AS DUAS
000740* APRESENTACOES EXIGIDAS NA ETIQUETA - ESPACADA E AI (00).
000750*-----------------------------------------------------------------
000760 01  WS-SSCC-FORMATADO.
000770     05  WS-SSCC-ESPACADO          PIC X(22).
000780     05  WS-SSCC-AI                PIC X(22).
000790     05  FILLER                    PIC X(04).
000800*
000810 01  WS-NOME-TRANSP                PIC X(15).
000820*-----------------------------------------------------------------
000830* DATA DE EMBARQUE DO LOTE, VISTA TAMBEM COMO UM UNICO CAMPO DE 8
000840* DIGITOS (WS-DATA-EMB-NUM-R) PARA A CONFERENCIA DE QUE O LOTE
000850* TRAZ A DATA PREENCHIDA ANTES DE IMPRIMIR A ETIQUETA.
000860*-----------------------------------------------------------------
000870 01  WS-DATA-EMB-NUM.
000880     05  WS-DATA-EMB-NUM-AAAA      PIC 9(04).
000890     05  WS-DATA-EMB-NUM-MM        PIC 9(02).
000900     05  WS-DATA-EMB-NUM-DD        PIC 9(02).
000910     05  FILLER                    PIC X(04).
000920 01  WS-DATA-EMB-NUM-R REDEFINES WS-DATA-EMB-NUM
000930                                  PIC 9(08).
000940*
000950 01  WS-DATA-EMB-EDITADA           PIC X(10).
000960 01  WS-PESO-CAIXA-EDITADO         PIC ZZZZ9.99.
000970 01  WS-QTD-TOTAL-CAIXA            PIC 9(07) COMP VALUE ZERO.
000980 01  WS-SEQ-CAIXA-EDITADA          PIC ZZZ9.
000990*
001000*-----------------------------------------------------------------
001010* LINHAS DA ETIQUETA - UM BLOCO POR CAIXA, SEPARADO POR LINHA EM
001020* BRANCO, NOS MOLDES DAS LINHAS DE LISTAGEM DA TELA DE PRODUTOS.
001030*-----------------------------------------------------------------
001040 01  WS-ETIQUETA.
001050     03  WS-ETQ-SEPARADOR.
001060         05  FILLER                PIC X(80) VALUE ALL "=".
001070*
001080     03  WS-ETQ-TITULO.
001090         05  FILLER                PIC X(01) VALUE SPACES.
001100         05  WS-ETQ-TIT-TXT        PIC X(40) VALUE SPACES.
001110         05  FILLER                PIC X(39) VALUE SPACES.
001120*
001130     03  WS-ETQ-LINHA-1.
001140         05  FILLER                PIC X(01) VALUE SPACES.
001150         05  WS-ETQ-L1-TXT         PIC X(79) VALUE SPACES.
001160*
001170     03  WS-ETQ-SSCC.
001180         05  FILLER                PIC X(01) VALUE SPACES.
001190         05  FILLER                PIC X(07) VALUE "SSCC18 ".
001200         05  WS-ETQ-SSCC-ESP       PIC X(22) VALUE SPACES.
001210         05  FILLER                PIC X(02) VALUE SPACES.
001220         05  WS-ETQ-SSCC-AI        PIC X(22) VALUE SPACES.
001230         05  FILLER                PIC X(25) VALUE SPACES.
001240*
001250     03  WS-ETQ-BRANCO.
001260         05  FILLER                PIC X(80) VALUE SPACES.
001270*
001280     03  WS-ETQ-ORIGEM-1.
001290         05  FILLER                PIC X(01) VALUE SPACES.
001300         05  FILLER                PIC X(14)
001310                            VALUE "ORIGEM.......:".
001320         05  WS-ETQ-ORI-NOME       PIC X(30) VALUE SPACES.
001330         05  FILLER                PIC X(35) VALUE SPACES.
001340*
001350     03  WS-ETQ-ORIGEM-2.
001360         05  FILLER                PIC X(15) VALUE SPACES.
001370         05  WS-ETQ-ORI-CID-UF     PIC X(30) VALUE SPACES.
001380         05  FILLER                PIC X(35) VALUE SPACES.
001390*
001400     03  WS-ETQ-DESTINO-1.
001410         05  FILLER                PIC X(01) VALUE SPACES.
001420         05  FILLER                PIC X(14)
001430                            VALUE "DESTINO......:".
001440         05  WS-ETQ-DES-NOME       PIC X(30) VALUE SPACES.
001450         05  FILLER                PIC X(35) VALUE SPACES.
001460*
001470     03  WS-ETQ-DESTINO-2.
001480         05  FILLER                PIC X(15) VALUE SPACES.
001490         05  WS-ETQ-DES-RUA        PIC X(30) VALUE SPACES.
001500         05  FILLER                PIC X(35) VALUE SPACES.
001510*
001520     03  WS-ETQ-DESTINO-3.
001530         05  FILLER                PIC X(15) VALUE SPACES.
001540         05  WS-ETQ-DES-CID-UF-CEP PIC X(40) VALUE SPACES.
001550         05  FILLER                PIC X(25) VALUE SPACES.
001560*
001570     03  WS-ETQ-TRANSP.
001580         05  FILLER                PIC X(01) VALUE SPACES.
001590         05  FILLER                PIC X(14)
001600                            VALUE "TRANSPORTADORA".
001610         05  FILLER                PIC X(01) VALUE ":".
001620         05  WS-ETQ-TRANSP-NOME    PIC X(15) VALUE SPACES.
001630         05  FILLER                PIC X(02) VALUE SPACES.
001640         05  FILLER                PIC X(06) VALUE "NIVEL:".
001650         05  WS-ETQ-NIV-SERVICO    PIC X(15) VALUE SPACES.
001660         05  FILLER                PIC X(02) VALUE SPACES.
001670         05  FILLER                PIC X(08) VALUE "EMBARQUE".
001680         05  FILLER                PIC X(01) VALUE ":".
001690         05  WS-ETQ-DATA-EMB       PIC X(10) VALUE SPACES.
001700         05  FILLER                PIC X(05) VALUE SPACES.
001710*
001720     03  WS-ETQ-PESO.
001730         05  FILLER                PIC X(01) VALUE SPACES.
001740         05  FILLER                PIC X(12) VALUE "PESO CAIXA: ".
001750         05  WS-ETQ-PESO-VALOR     PIC X(09) VALUE SPACES.
001760         05  FILLER                PIC X(04) VALUE " LB ".
001770         05  FILLER                PIC X(10) VALUE "UNIDADES: ".
001780         05  WS-ETQ-QTD-VALOR      PIC ZZZZZZ9 VALUE ZEROS.
001790         05  FILLER                PIC X(33) VALUE SPACES.
001800*
001810     03  WS-ETQ-CONTEUDO-TIT.
001820         05  FILLER                PIC X(01) VALUE SPACES.
001830         05  FILLER                PIC X(09) VALUE "CONTEUDO:".
001840         05  FILLER                PIC X(70) VALUE SPACES.
001850*
001860     03  WS-ETQ-CONTEUDO-LINHA.
001870         05  FILLER                PIC X(03) VALUE SPACES.
001880         05  WS-ETQ-CTD-SKU        PIC X(15) VALUE SPACES.
001890         05  FILLER                PIC X(02) VALUE ": ".
001900         05  WS-ETQ-CTD-DESC       PIC X(30) VALUE SPACES.
001910         05  FILLER                PIC X(02) VALUE " (".
001920         05  WS-ETQ-CTD-QTD        PIC ZZZZZZ9 VALUE ZEROS.
001930         05  FILLER                PIC X(01) VALUE SPACES.
001940         05  WS-ETQ-CTD-UOM        PIC X(02) VALUE SPACES.
001950         05  FILLER                PIC X(01) VALUE ")".
001960         05  FILLER                PIC X(15) VALUE SPACES.
001970*
001980 LINKAGE SECTION.
001990*
002000     COPY EXPDARE.
002010*
002020 PROCEDURE DIVISION USING WA-AREA-LOTE.
002030*
002040 MAIN-PROCEDURE.
002050*
002060     IF WA-RETORNO-OK
002070         PERFORM P100-INICIALIZA     THRU P100-FIM
002080         PERFORM P300-MONTA-ETIQUETA THRU P390-FIM
002090             VARYING WA-IDX-CX FROM 1 BY 1
002100             UNTIL WA-IDX-CX > WA-QTD-CAIXAS
002110         PERFORM P900-FIM
002120     END-IF.
002130*
002140     GOBACK.
002150*
002160 P100-INICIALIZA.
002170*
002180     OPEN OUTPUT ARQ-ETIQUETA.
002190     IF NOT WS-FS-ETQ-OK
002200         MOVE 93                  TO WA-COD-RETORNO
002210         STRING "ERRO NA ABERTURA DO ARQUIVO DE ETIQUETA - FS: "
002220                WS-FS-ETIQUETA    INTO WA-MSG-ERRO
002230         PERFORM P900-FIM
002240     END-IF.
002250*
002260     MOVE 1                       TO WS-IDX-ORIGEM.
002270     MOVE 2                       TO WS-IDX-DESTINO.
002280     IF WA-END-DESTINO(1)
002290         MOVE 2                   TO WS-IDX-ORIGEM
002300         MOVE 1                   TO WS-IDX-DESTINO
002310     END-IF.
002320*
002330     MOVE WA-DAT-EMB-AAAA         TO WS-DATA-EMB-NUM-AAAA.
002340     MOVE WA-DAT-EMB-MM           TO WS-DATA-EMB-NUM-MM.
002350     MOVE WA-DAT-EMB-DD           TO WS-DATA-EMB-NUM-DD.
002360     IF WS-DATA-EMB-NUM-R = ZERO
002370         MOVE 94                  TO WA-COD-RETORNO
002380         MOVE "LOTE SEM DATA DE EMBARQUE - ETIQUETA NAO EMITIDA"
002390                                  TO WA-MSG-ERRO
002400         PERFORM P900-FIM
002410     END-IF.
002420*
002430     MOVE WS-DATA-EMB-NUM-DD      TO WS-DATA-EMB-EDITADA(1:2).
002440     MOVE "/"                     TO WS-DATA-EMB-EDITADA(3:1).
002450     MOVE WS-DATA-EMB-NUM-MM      TO WS-DATA-EMB-EDITADA(4:2).
002460     MOVE "/"                     TO WS-DATA-EMB-EDITADA(6:1).
002470     MOVE WS-DATA-EMB-NUM-AAAA    TO WS-DATA-EMB-EDITADA(7:4).
002480*
002490     PERFORM P330-MAPEIA-TRANSP   THRU P330-FIM.
002500*
002510 P100-FIM.
002520*
002530*-----------------------------------------------------------------
002540* UMA ETIQUETA COMPLETA POR CAIXA - CABECALHO, SSCC, ENDERECOS,
002550* TRANSPORTADORA/PESO E (SALVO UPSI-0 LIGADO) A LISTA DE CONTEUDO.
002560*-----------------------------------------------------------------
002570 P300-MONTA-ETIQUETA.
002580*
002590     PERFORM P310-FORMATA-SSCC    THRU P310-FIM.
002600*
002610     SET WS-SEQ-CAIXA-EDITADA       TO WA-IDX-CX.
002620     STRING "ETIQUETA DE EXPEDICAO - CAIXA " WS-SEQ-CAIXA-EDITADA
002630            " DE " WA-QTD-CAIXAS  INTO WS-ETQ-TIT-TXT.
002640     WRITE REG-ETIQUETA           FROM WS-ETQ-SEPARADOR.
002650     WRITE REG-ETIQUETA           FROM WS-ETQ-TITULO.
002660*
002670     STRING "EMBARQUE: SHIP-" WA-COD-PEDIDO
002680            "   PEDIDO: " WA-COD-PEDIDO
002690            "   PO: " WA-NUM-PEDIDO-CLI
002700                            INTO WS-ETQ-L1-TXT.
002710     WRITE REG-ETIQUETA           FROM WS-ETQ-LINHA-1.
002720*
002730     MOVE WS-SSCC-ESPACADO        TO WS-ETQ-SSCC-ESP.
002740     MOVE WS-SSCC-AI               TO WS-ETQ-SSCC-AI.
002750     WRITE REG-ETIQUETA           FROM WS-ETQ-SSCC.
002760     WRITE REG-ETIQUETA           FROM WS-ETQ-BRANCO.
002770*
002780     PERFORM P320-FORMATA-ENDERECO THRU P320-FIM.
002790*
002800     MOVE WS-NOME-TRANSP          TO WS-ETQ-TRANSP-NOME.
002810     MOVE WA-NIV-SERVICO          TO WS-ETQ-NIV-SERVICO.
002820     MOVE WS-DATA-EMB-EDITADA     TO WS-ETQ-DATA-EMB.
002830     WRITE REG-ETIQUETA           FROM WS-ETQ-TRANSP.
002840*
002850     MOVE WA-PESO-CAIXA(WA-IDX-CX) TO WS-PESO-CAIXA-EDITADO.
002860     MOVE WS-PESO-CAIXA-EDITADO   TO WS-ETQ-PESO-VALOR.
002870     PERFORM P350-TOTALIZA-CAIXA  THRU P350-FIM.
002880     MOVE WS-QTD-TOTAL-CAIXA      TO WS-ETQ-QTD-VALOR.
002890     WRITE REG-ETIQUETA           FROM WS-ETQ-PESO.
002900*
002910     IF WS-UPSI-IMPRIME-CONTEUDO
002920         PERFORM P340-MONTA-CONTEUDO THRU P340-FIM
002930     END-IF.
002940*
002950     WRITE REG-ETIQUETA           FROM WS-ETQ-BRANCO.
002960*
002970 P390-FIM.
002980*
002990 P310-FORMATA-SSCC.
003000*
003010     MOVE WA-NUM-SSCC(WA-IDX-CX)  TO GRP-SSCC.
003020*
003030     STRING SSCC-DIG-EXTENSAO " " SSCC-PREF-EMPRESA " "
003040            SSCC-SERIAL-REF  " " SSCC-DIG-VERIFIC
003050                            INTO WS-SSCC-ESPACADO.
003060*
003070     STRING "(00)" WA-NUM-SSCC(WA-IDX-CX) INTO WS-SSCC-AI.
003080*
003090 P310-FIM.
003100*
003110 P320-FORMATA-ENDERECO.
003120*
003130     MOVE WA-NOME-ENDER(WS-IDX-ORIGEM)  TO WS-ETQ-ORI-NOME.
003140     STRING WA-CIDADE-ENDER(WS-IDX-ORIGEM) ", "
003150            WA-UF-ENDER(WS-IDX-ORIGEM)  INTO WS-ETQ-ORI-CID-UF.
003160     WRITE REG-ETIQUETA           FROM WS-ETQ-ORIGEM-1.
003170     WRITE REG-ETIQUETA           FROM WS-ETQ-ORIGEM-2.
003180*
003190     MOVE WA-NOME-ENDER(WS-IDX-DESTINO) TO WS-ETQ-DES-NOME.
003200     MOVE WA-LOGRADOURO-1(WS-IDX-DESTINO) TO WS-ETQ-DES-RUA.
003210     STRING WA-CIDADE-ENDER(WS-IDX-DESTINO) ", "
003220            WA-UF-ENDER(WS-IDX-DESTINO) " "
003230            WA-CEP-ENDER(WS-IDX-DESTINO)
003240                            INTO WS-ETQ-DES-CID-UF-CEP.
003250     WRITE REG-ETIQUETA           FROM WS-ETQ-DESTINO-1.
003260     WRITE REG-ETIQUETA           FROM WS-ETQ-DESTINO-2.
003270     WRITE REG-ETIQUETA           FROM WS-ETQ-DESTINO-3.
003280*
003290 P320-FIM.
003300*
003310*-----------------------------------------------------------------
003320* NOME POR EXTENSO DA TRANSPORTADORA - TABELA FIXA DE CODIGOS
003330* SCAC CONHECIDOS; CODIGO DESCONHECIDO PASSA DIRETO, AUSENTE FICA
003340* EM BRANCO.
003350*-----------------------------------------------------------------
003360 P330-MAPEIA-TRANSP.
003370*
003380     EVALUATE WA-COD-TRANSP
003390         WHEN SPACES  MOVE SPACES         TO WS-NOME-TRANSP
003400         WHEN "UPSN"  MOVE "UPS"          TO WS-NOME-TRANSP
003410         WHEN "FDEG"  MOVE "FedEx Ground"  TO WS-NOME-TRANSP
003420         WHEN "FDXE"  MOVE "FedEx Express" TO WS-NOME-TRANSP
003430         WHEN "FXFE"  MOVE "FedEx Freight" TO WS-NOME-TRANSP
003440         WHEN "FEDX"  MOVE "FedEx"         TO WS-NOME-TRANSP
003450         WHEN "UPGF"  MOVE "UPS Freight"   TO WS-NOME-TRANSP
003460         WHEN "RDWY"  MOVE "YRC Freight"   TO WS-NOME-TRANSP
003470         WHEN "DHRN"  MOVE "DHL"           TO WS-NOME-TRANSP
003480         WHEN "USPS"  MOVE "USPS"          TO WS-NOME-TRANSP
003490         WHEN OTHER   MOVE WA-COD-TRANSP   TO WS-NOME-TRANSP
003500     END-EVALUATE.
003510*
003520 P330-FIM.
003530*
003540 P340-MONTA-CONTEUDO.
003550*
003560     WRITE REG-ETIQUETA           FROM WS-ETQ-CONTEUDO-TIT.
003570*
003580     PERFORM P345-ESCREVE-ITEM-CONTEUDO THRU P345-FIM
003590         VARYING WA-IDX-ITCX FROM 1 BY 1
003600         UNTIL WA-IDX-ITCX > WA-QTD-ITENS-CAIXA(WA-IDX-CX)
003610            OR WA-IDX-ITCX > 5.
003620*
003630 P340-FIM.
003640*
003650 P345-ESCREVE-ITEM-CONTEUDO.
003660*
003670     MOVE WA-COD-SKU-CX(WA-IDX-CX, WA-IDX-ITCX)
003680                                  TO WS-ETQ-CTD-SKU.
003690     MOVE WA-DESC-ITEM-CX(WA-IDX-CX, WA-IDX-ITCX)
003700                                  TO WS-ETQ-CTD-DESC.
003710     MOVE WA-QTD-ITEM-CX(WA-IDX-CX, WA-IDX-ITCX)
003720                                  TO WS-ETQ-CTD-QTD.
003730     MOVE WA-UNID-ITEM-CX(WA-IDX-CX, WA-IDX-ITCX)
003740                                  TO WS-ETQ-CTD-UOM.
003750     WRITE REG-ETIQUETA           FROM WS-ETQ-CONTEUDO-LINHA.
003760*
003770 P345-FIM.
003780*
003790 P350-TOTALIZA-CAIXA.
003800*
003810     MOVE ZERO                    TO WS-QTD-TOTAL-CAIXA.
003820     PERFORM P355-SOMA-ITEM-CAIXA THRU P355-FIM
003830         VARYING WA-IDX-ITCX FROM 1 BY 1
003840         UNTIL WA-IDX-ITCX > WA-QTD-ITENS-CAIXA(WA-IDX-CX).
003850*
003860 P350-FIM.
003870*
003880 P355-SOMA-ITEM-CAIXA.
003890*
003900     ADD WA-QTD-ITEM-CX(WA-IDX-CX, WA-IDX-ITCX)
003910                                  TO WS-QTD-TOTAL-CAIXA.
003920*
003930 P355-FIM.
003940*
003950 P900-FIM.
003960*
003970     CLOSE ARQ-ETIQUETA.
003980     GOBACK.
003990*
004000 END PROGRAM EXPD0150.
